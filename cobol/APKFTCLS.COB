000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST     NOSEQ     RENT  APKFTCLS
000200* LAST UPDATE ON  2 Sep 1994 AT 09:14:22 BY  RSIMMS  VERSION 01   APKFTCLS
000300* LAST UPDATE ON 17 Jan 1996 AT 14:02:07 BY  KPATEL   VERSION 02  APKFTCLS
000400* LAST UPDATE ON  6 Jun 1997 AT 11:37:51 BY  HOWARDT  VERSION 03  !@01A
000500* LAST UPDATE ON 21 Oct 1998 AT 16:20:09 BY  HOWARDT  VERSION 04  !@02A
000600* LAST UPDATE ON  4 Jan 1999 AT 08:05:33 BY  HOWARDT  VERSION 05  !@02A
000700* LAST UPDATE ON 12 Mar 2001 AT 13:48:16 BY  DMORRIS  VERSION 06  !@03A
000800* LAST UPDATE ON 30 Jul 2004 AT 10:11:40 BY  JWONG    VERSION 07  !@04A
000900* LAST UPDATE ON  9 Feb 2009 AT 15:55:02 BY  KPATEL   VERSION 08  !@05A
001000* LAST UPDATE ON 19 Nov 2015 AT 09:30:18 BY  CCHEN    VERSION 09  !@06A
001100* LAST UPDATE ON  1 Nov 2018 AT 10:26:44 BY  RPATEL   VERSION 10  !@13A
001200 ID DIVISION.                                                    APKFTCLS
001300 PROGRAM-ID. APKFTCLS.                                           APKFTCLS
001400 AUTHOR. TURETZKY--HYDRA.                                        APKFTCLS
001500 INSTALLATION. IBM BOULDER PROGRAMMING CENTER.                   APKFTCLS
001600
001700               This program is the APKFTCLS content-type screening
001800               step of the uploaded-document risk review batch
001900               suite. It reads one FILE-TYPE-CHECK-RECORD per call
002000               from the FTYPEIN data set and looks up the
002100               caller-supplied MIME content-type string in the
002200               table of document types the downstream clause
002300               scanner (APKCLRSK) knows how to process. Only the
002400               four content-types shown in the table below are
002500               considered SUPPORTED='Y'; everything else,
002600               including a blank content-type, is rejected and
002700               must not be passed on to APKCLRSK.
002800
002900*              Modified 6Jun1997: corrected the MS-WORD binary
003000*              content-type literal, which had been keyed with a
003100*              trailing blank that defeated the exact-match SEARCH
003200*              and mis-classified every .DOC upload as OTHER
003300*              DOCUMENT.                                         !@01A
003400
003500*              Modified 21Oct1998/4Jan1999 for century-window date
003600*              processing (Y2K) -- WS-RUN-DATE-CC windowing added
003700*              to the run-date trace stamp; no business rule in
003800*              this program depended on a 2-digit year so no table
003900*              change was needed.                                !@02A
004000
004100*              Modified 12Mar2001 (DRC2244): added the OOXML Word
004200*              (.DOCX) content-type to the table, per the rollout
004300*              of Office 2000-era document formats from the web
004400*              intake desk.                                      !@03A
004500
004600*              Modified 30Jul2004 (DRC2710): WS-BLANK-CNTR added
004700*              so the nightly control report can distinguish a
004800*              missing content-type from a
004900*              recognized-but-unsupported one in the end-of-run
005000*              totals.                                           !@04A
005100
005200*              Modified 9Feb2009 (DRC3105): WS-TRACE-SWITCH added
005300*              so the intake desk can turn the per-record DISPLAY
005400*              trace off for high-volume overnight runs; flip the
005500*              VALUE and recompile, same as any other shop switch
005600*              -- no spare UPSI byte is reserved for this job.   !@05A
005700
005800*              Modified 19Nov2015 (DRC3512): WS-FTYPE-TABLE
005900*              changed from an 88-level chain to a SEARCHed OCCURS
006000*              table to make adding a new content-type a one-entry
006100*              table change instead of a recompile of the WHEN
006200*              logic.                                            !@06A
006300
006400*              Modified 1Nov2018 (DRC3572): dropped the
006500*              SPECIAL-NAMES CLASS condition for printable
006600*              characters (never referenced past the !@01A
006700*              conversion) and the UPSI-0 tie on WS-TRACE-SWITCH
006800*              -- shop audit found no other program in the suite
006900*              wired a switch to UPSI, so WS-TRACE-SWITCH-ON/OFF
007000*              now set the same way every other switch in this
007100*              program does.                                     !@13A
007200
007300 DATE-WRITTEN. 2 SEP 94.                                         APKFTCLS
007400 DATE-COMPILED.                                                  APKFTCLS
007500 SECURITY. IBM INTERNAL USE ONLY.                                APKFTCLS
007600 TITLE 'DOCUMENT CONTENT-TYPE SCREENING'.                        APKFTCLS
007700 ENVIRONMENT DIVISION.                                           APKFTCLS
007800 CONFIGURATION SECTION.                                          APKFTCLS
007900 SOURCE-COMPUTER. IBM-370.                                       APKFTCLS
008000 OBJECT-COMPUTER. IBM-370.                                       APKFTCLS
008100 SPECIAL-NAMES.                                                  APKFTCLS
008200     C01 IS TOP-OF-FORM.                                         APKFTCLS
008300 INPUT-OUTPUT SECTION.                                           APKFTCLS
008400 FILE-CONTROL.                                                   APKFTCLS
008500     SELECT FILETYPE-IN ASSIGN TO FTYPEIN                        APKFTCLS
008600-           FILE STATUS IS FS-FTYPEIN.
008700     SKIP2                                                       APKFTCLS
008800 DATA DIVISION.                                                  APKFTCLS
008900 FILE SECTION.                                                   APKFTCLS
009000 FD  FILETYPE-IN                                                 APKFTCLS
009100     BLOCK CONTAINS 0                                            APKFTCLS
009200     LABEL RECORDS STANDARD                                      APKFTCLS
009300     RECORDING MODE F.                                           APKFTCLS
009400 01  FILETYPE-IN-RECORD.                                         APKFTCLS
009500     05  FTC-CONTENT-TYPE       PIC X(80).                       APKFTCLS
009600     05  FILLER                PIC X(04).                        APKFTCLS
009700     EJECT                                                       APKFTCLS
009800 WORKING-STORAGE SECTION.                                        APKFTCLS
009900 77  PGMNAME                 PIC X(8) VALUE 'APKFTCLS'.          APKFTCLS
010000 77  ABND-PGM                PIC X(8) VALUE 'CEE3ABD'.           APKFTCLS
010100 77  ABEND-CODE              PIC 9(4) BINARY VALUE 12.           APKFTCLS
010200 77  FS-FTYPEIN              PIC X(2) VALUE '00'.                APKFTCLS
010300     88  FTYPEIN-OK          VALUE '00'.                         APKFTCLS
010400     88  FTYPEIN-EOF         VALUE '10'.                         APKFTCLS
010500 77  WS-EOF-SWITCH           PIC X VALUE 'N'.                    APKFTCLS
010600     88  WS-EOF-FTYPEIN      VALUE 'Y'.                          APKFTCLS
010700     88  WS-NOT-EOF-FTYPEIN  VALUE 'N'.                          APKFTCLS
010800 77  WS-TRACE-SWITCH         PIC X VALUE 'Y'.                    !@05A
010900     88  WS-TRACE-SWITCH-ON  VALUE 'Y'.                          !@05A
011000     88  WS-TRACE-SWITCH-OFF VALUE 'N'.                          !@05A
011100 77  WS-RECS-READ            PIC 9(7) BINARY VALUE ZERO.         APKFTCLS
011200 77  WS-SUPPORTED-CNTR       PIC 9(7) BINARY VALUE ZERO.         APKFTCLS
011300 77  WS-UNSUPPORTED-CNTR     PIC 9(7) BINARY VALUE ZERO.         APKFTCLS
011400 77  WS-BLANK-CNTR           PIC 9(7) BINARY VALUE ZERO.         !@04A
011500 77  WS-FTYPE-TABLE-MAX      PIC 9(4) BINARY VALUE 4.            !@06A
011600 77  WS-SUPPORTED-YES        PIC X VALUE 'Y'.                    APKFTCLS
011700 77  WS-SUPPORTED-NO         PIC X VALUE 'N'.                    APKFTCLS
011800* run-date trace stamp, century-windowed per the !@02A change    !@02A
011900 01  WS-RUN-DATE-FIELD       PIC 9(6) VALUE ZERO.                APKFTCLS
012000 01  WS-RUN-DATE-DISPLAY REDEFINES WS-RUN-DATE-FIELD.            APKFTCLS
012100     05  WS-RUN-DATE-YY      PIC 9(2).                           APKFTCLS
012200     05  WS-RUN-DATE-MM      PIC 9(2).                           APKFTCLS
012300     05  WS-RUN-DATE-DD      PIC 9(2).                           APKFTCLS
012400 01  WS-RUN-DATE-CC          PIC 9(2) VALUE ZERO.                !@02A
012500     88  WS-RUN-DATE-19XX    VALUE 19.                           !@02A
012600     88  WS-RUN-DATE-20XX    VALUE 20.                           !@02A
012700
012800* content-type decision table -- built the shop way, FILLER/VALUE
012900* block below REDEFINED into a SEARCHable OCCURS table. Add a new
013000* supported type by adding one more group of three FILLER entries;
013100* bump WS-FTYPE-TABLE-MAX to match.                              !@06A
013200 01  WS-FTYPE-VALUES.                                            APKFTCLS
013300     05  FILLER PIC X(80) VALUE 'text/plain'.                    APKFTCLS
013400     05  FILLER PIC X(1)  VALUE 'Y'.                             APKFTCLS
013500     05  FILLER PIC X(30) VALUE 'Text File'.                     APKFTCLS
013600     05  FILLER PIC X(80) VALUE 'application/pdf'.               APKFTCLS
013700     05  FILLER PIC X(1)  VALUE 'Y'.                             APKFTCLS
013800     05  FILLER PIC X(30) VALUE 'PDF Document'.                  APKFTCLS
013900     05  FILLER PIC X(80) VALUE 'application/vnd.openxmlformats-of
014000-    'ficedocument.wordprocessingml.document'.                   !@03A
014100     05  FILLER PIC X(1)  VALUE 'Y'.                             !@03A
014200     05  FILLER PIC X(30) VALUE 'Word Document (DOCX)'.          !@03A
014300     05  FILLER PIC X(80) VALUE 'application/msword'.            !@01A
014400     05  FILLER PIC X(1)  VALUE 'Y'.                             APKFTCLS
014500     05  FILLER PIC X(30) VALUE 'Word Document (DOC)'.           APKFTCLS
014600 01  WS-FTYPE-TABLE REDEFINES WS-FTYPE-VALUES.                   !@06A
014700     05  WS-FTYPE-ENTRY OCCURS 4 TIMES                           !@06A
014800-           INDEXED BY WS-FTYPE-INDEX.
014900         10  FT-CONTENT-TYPE     PIC X(80).                      !@06A
015000         10  FT-SUPPORTED-FLAG   PIC X(01).                      !@06A
015100         10  FT-DESCRIPTION      PIC X(30).                      !@06A
015200
015300* trace line -- one view for the DISPLAY, one byte-string view
015400* used only so the whole line can be blanked in one MOVE.        !@05A
015500 01  WS-TRACE-LINE.                                              APKFTCLS
015600     05  WS-TL-LABEL         PIC X(18) VALUE 'APKFTCLS CONTENT:'.APKFTCLS
015700     05  FILLER              PIC X     VALUE SPACE.              APKFTCLS
015800     05  WS-TL-CONTENT-TYPE  PIC X(40).                          APKFTCLS
015900     05  FILLER              PIC X     VALUE SPACE.              APKFTCLS
016000     05  WS-TL-FLAG-LIT      PIC X(11) VALUE 'SUPPORTED:'.       APKFTCLS
016100     05  WS-TL-FLAG          PIC X.                              APKFTCLS
016200     05  FILLER              PIC X     VALUE SPACE.              APKFTCLS
016300     05  WS-TL-DESC          PIC X(30).                          APKFTCLS
016400 01  WS-TRACE-LINE-ALT REDEFINES WS-TRACE-LINE.                  !@05A
016500     05  FILLER              PIC X(101).                         !@05A
016600
016700* classification result passed back conceptually to the caller; in
016800* this batch slice it is simply DISPLAYed per record processed.  APKFTCLS
016900 01  WS-FTC-RESULT.                                              APKFTCLS
017000     05  FTC-SUPPORTED-FLAG     PIC X(01).                       APKFTCLS
017100     05  FTC-TYPE-DESCRIPTION   PIC X(30).                       APKFTCLS
017200     05  FILLER                 PIC X(49).                       APKFTCLS
017300     EJECT                                                       APKFTCLS
017400 TITLE 'INITIALIZATION AND MAIN LINE'.                           APKFTCLS
017500 PROCEDURE DIVISION.                                             APKFTCLS
017600 0000-MAIN-CONTROL.                                              APKFTCLS
017700     PERFORM 1000-INITIALIZE THRU 1000-EXIT;                     APKFTCLS
017800     PERFORM 2000-PROCESS-ONE-TYPE THRU 2000-EXIT                APKFTCLS
017900-           UNTIL WS-EOF-FTYPEIN;
018000     PERFORM 9000-TERMINATE THRU 9000-EXIT;                      APKFTCLS
018100     GOBACK.                                                     APKFTCLS
018200
018300 1000-INITIALIZE.                                                APKFTCLS
018400     ACCEPT WS-RUN-DATE-FIELD FROM DATE;                         APKFTCLS
018500     IF WS-RUN-DATE-YY < 70                                      !@02A
018600-     THEN
018700-      MOVE 20 TO WS-RUN-DATE-CC
018800-     ELSE
018900-      MOVE 19 TO WS-RUN-DATE-CC
019000     END-IF;                                                     !@02A
019100     OPEN INPUT FILETYPE-IN;                                     APKFTCLS
019200     IF NOT FTYPEIN-OK                                           APKFTCLS
019300-     THEN
019400-      DISPLAY PGMNAME ' OPEN FAILED, FS-FTYPEIN=' FS-FTYPEIN
019500-      MOVE ABEND-CODE TO RETURN-CODE
019600-      CALL ABND-PGM
019700     END-IF;                                                     APKFTCLS
019800     PERFORM 2900-READ-FILETYPE-IN THRU 2900-EXIT.               APKFTCLS
019900 1000-EXIT.                                                      APKFTCLS
020000     EXIT.                                                       APKFTCLS
020100
020200 TITLE 'CLASSIFY ONE CONTENT-TYPE'.                              APKFTCLS
020300 2000-PROCESS-ONE-TYPE.                                          APKFTCLS
020400     ADD 1 TO WS-RECS-READ;                                      APKFTCLS
020500     PERFORM 3000-CLASSIFY-CONTENT-TYPE THRU 3000-EXIT;          APKFTCLS
020600     IF FTC-SUPPORTED-FLAG = WS-SUPPORTED-YES                    APKFTCLS
020700-     THEN
020800-      ADD 1 TO WS-SUPPORTED-CNTR
020900-     ELSE
021000-      ADD 1 TO WS-UNSUPPORTED-CNTR
021100     END-IF;                                                     APKFTCLS
021200     IF FTC-CONTENT-TYPE OF FILETYPE-IN-RECORD = SPACES          !@04A
021300-     THEN
021400-      ADD 1 TO WS-BLANK-CNTR
021500     END-IF;                                                     !@04A
021600     IF WS-TRACE-SWITCH-ON                                       !@05A
021700-     THEN
021800-      MOVE SPACES TO WS-TRACE-LINE
021900-      MOVE FTC-CONTENT-TYPE OF FILETYPE-IN-RECORD
022000-           TO WS-TL-CONTENT-TYPE
022100-      MOVE FTC-SUPPORTED-FLAG TO WS-TL-FLAG
022200-      MOVE FTC-TYPE-DESCRIPTION TO WS-TL-DESC
022300-      DISPLAY WS-TRACE-LINE
022400     END-IF;                                                     !@05A
022500     PERFORM 2900-READ-FILETYPE-IN THRU 2900-EXIT.               APKFTCLS
022600 2000-EXIT.                                                      APKFTCLS
022700     EXIT.                                                       APKFTCLS
022800
022900 2900-READ-FILETYPE-IN.                                          APKFTCLS
023000     READ FILETYPE-IN                                            APKFTCLS
023100-     AT END
023200-      SET WS-EOF-FTYPEIN TO TRUE
023300     END-READ.                                                   APKFTCLS
023400 2900-EXIT.                                                      APKFTCLS
023500     EXIT.                                                       APKFTCLS
023600
023700 TITLE 'CONTENT-TYPE LOOKUP'.                                    APKFTCLS
023800 3000-CLASSIFY-CONTENT-TYPE.                                     !@06A
023900     MOVE SPACES TO WS-FTC-RESULT;                               APKFTCLS
024000     IF FTC-CONTENT-TYPE OF FILETYPE-IN-RECORD = SPACES          APKFTCLS
024100-     THEN
024200-      MOVE WS-SUPPORTED-NO TO FTC-SUPPORTED-FLAG
024300-      MOVE 'Unknown' TO FTC-TYPE-DESCRIPTION
024400-      GO TO 3000-EXIT
024500     END-IF;                                                     APKFTCLS
024600     SET WS-FTYPE-INDEX TO 1;                                    !@06A
024700     SEARCH WS-FTYPE-ENTRY                                       !@06A
024800-     AT END
024900-      MOVE WS-SUPPORTED-NO TO FTC-SUPPORTED-FLAG
025000-      MOVE 'Other Document' TO FTC-TYPE-DESCRIPTION
025100-     WHEN FT-CONTENT-TYPE (WS-FTYPE-INDEX) =
025200-          FTC-CONTENT-TYPE OF FILETYPE-IN-RECORD
025300-      MOVE FT-SUPPORTED-FLAG (WS-FTYPE-INDEX)
025400-           TO FTC-SUPPORTED-FLAG
025500-      MOVE FT-DESCRIPTION (WS-FTYPE-INDEX)
025600-           TO FTC-TYPE-DESCRIPTION
025700     END-SEARCH.                                                 !@06A
025800 3000-EXIT.                                                      APKFTCLS
025900     EXIT.                                                       APKFTCLS
026000
026100 TITLE 'END OF JOB CONTROL TOTALS'.                              APKFTCLS
026200 9000-TERMINATE.                                                 APKFTCLS
026300     CLOSE FILETYPE-IN;                                          APKFTCLS
026400     DISPLAY PGMNAME ' RECORDS READ        = ' WS-RECS-READ;     APKFTCLS
026500     DISPLAY PGMNAME ' SUPPORTED TYPES   = ' WS-SUPPORTED-CNTR;  APKFTCLS
026600     DISPLAY PGMNAME ' UNSUPPORTED TYPES = ' WS-UNSUPPORTED-CNTR;APKFTCLS
026700     DISPLAY PGMNAME ' BLANK CONTENT-TYPE = ' WS-BLANK-CNTR.     !@04A
026800 9000-EXIT.                                                      APKFTCLS
026900     EXIT.                                                       APKFTCLS
