000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST     NOSEQ     RENT  APKCLRSK
000200* LAST UPDATE ON 11 Oct 1993 AT 10:05:12 BY  RSIMMS  VERSION 01  APKCLRSK
000300* LAST UPDATE ON  8 Aug 1995 AT 09:40:48 BY  VEND789 VERSION 02  APKCLRSK
000400* LAST UPDATE ON 19 Feb 1997 AT 15:22:31 BY  KPATEL   VERSION 03  !@01A
000500* LAST UPDATE ON 14 Sep 1998 AT 11:09:57 BY  HOWARDT  VERSION 04  !@02A
000600* LAST UPDATE ON  6 Jan 1999 AT 08:48:02 BY  HOWARDT  VERSION 05  !@02A
000700* LAST UPDATE ON  3 May 2000 AT 13:30:44 BY  DMORRIS  VERSION 06  !@03A
000800* LAST UPDATE ON 27 Aug 2003 AT 10:52:19 BY  JWONG    VERSION 07  !@04A
000900* LAST UPDATE ON 15 Apr 2007 AT 14:18:36 BY  KPATEL   VERSION 08  !@05A
001000* LAST UPDATE ON 21 Jun 2012 AT 09:05:27 BY  CCHEN    VERSION 09  !@06A
001100* LAST UPDATE ON  3 Oct 2017 AT 16:41:03 BY  CCHEN    VERSION 10  !@07A
001200* LAST UPDATE ON  9 Jan 2018 AT 11:27:40 BY  DMORRIS  VERSION 11  !@08A
001300* LAST UPDATE ON 14 Jun 2018 AT 09:13:52 BY  RPATEL   VERSION 12  !@09A
001400* LAST UPDATE ON 30 Aug 2018 AT 15:47:10 BY  RPATEL   VERSION 13  !@10A
001500* LAST UPDATE ON 17 Sep 2018 AT 10:02:15 BY  RPATEL   VERSION 14  !@11A
001600* LAST UPDATE ON  5 Oct 2018 AT 14:38:50 BY  DMORRIS  VERSION 15  !@12A
001700* LAST UPDATE ON  1 Nov 2018 AT 09:44:27 BY  RPATEL   VERSION 16  !@13A
001800 ID DIVISION.                                                    APKCLRSK
001900 PROGRAM-ID. APKCLRSK.                                           APKCLRSK
002000 AUTHOR. TURETZKY--HYDRA.                                        APKCLRSK
002100 INSTALLATION. IBM BOULDER PROGRAMMING CENTER.                   APKCLRSK
002200
002300               This program is the APKCLRSK clause risk scoring
002400               engine of the document review batch suite. It reads
002500               one DOCUMENT-RECORD at a time from the DOCIN data
002600               set -- a document accepted by the APKFTCLS
002700               content-type screen -- splits the document text
002800               into sentence-like clauses, scores each clause
002900               against the fixed risk keyword table below, assigns
003000               the clause to one of ten business categories,
003100               attaches a remediation suggestion, ranks the
003200               clauses by risk, and keeps the top 25 per document.
003300
003400               Method of operation: the incoming text is folded to
003500               lower case, then split into clauses on any run of
003600               period, exclamation, or question-mark characters.
003700               Each clause under 15 characters trimmed is dropped
003800               outright. Each surviving clause is run through the
003900               WS-RISK-PATTERN-TABLE; a clause scoring 0.15 or
004000               less is dropped. What remains is categorized, given
004100               a suggestion, sorted highest-risk first, truncated
004200               to 25, numbered, and written to CLAUSEOUT. One
004300               DOCUMENT-SUMMARY-RECORD is written to SUMOUT per
004400               document with the clause count and the count
004500               scoring 0.70 or higher.
004600
004700*              Modified 19Feb1997 (DRC1077): original keyword
004800*              table only tested plain substrings; added the two-
004900*              and three-part WS-RP-PART-B/WS-RP-PART-C
005000*              eventually-followed-by match so a pattern like
005100*              SHARE eventually followed by THIRD PARTIES scores
005200*              even when other words fall between them.          !@01A
005300
005400*              Modified 14Sep1998/6Jan1999 for century-window date
005500*              processing (Y2K) -- WS-RUN-DATE-CC windowing added
005600*              to the run banner; no risk-scoring table is
005700*              date-sensitive so no keyword table change was
005800*              needed.                                           !@02A
005900
006000*              Modified 3May2000 (DRC1881): added the two override
006100*              boosts (SELL+DATA/INFORMATION and CANNOT+OPT) after
006200*              legal review found clauses that scored low on the
006300*              keyword table alone but were clearly high-risk once
006400*              both words were present.                          !@03A
006500
006600*              Modified 27Aug2003 (DRC2390): WS-HIGH-RISK-CNTR
006700*              control-break total added to
006800*              DOCUMENT-SUMMARY-RECORD at the request of the
006900*              privacy office, who wanted a same-day count of
007000*              clauses scoring 0.70 or higher without reading
007100*              CLAUSEOUT.                                        !@04A
007200
007300*              Modified 15Apr2007 (DRC2701): MAX-CLAUSES
007400*              truncation point raised from 10 to 25 after the
007500*              legal review team asked for a deeper look at longer
007600*              policies.                                         !@05A
007700
007800*              Modified 21Jun2012 (DRC3188): suggestion text is
007900*              now built with the HIGH/MEDIUM/LOW RISK tiering
008000*              prefix and suffix instead of a flat sentence, per
008100*              the revised reviewer worksheet format.            !@06A
008200
008300*              Modified 3Oct2017 (DRC3498): four more keyword
008400*              table entries added (AUTO RENEW, RECURRING CHARGE,
008500*              CANCELLATION FEE, EARLY TERMINATION) after
008600*              subscription-billing clauses kept falling through
008700*              to General Terms with a near-zero score.          !@07A
008800
008900*              Modified 9Jan2018 (DRC3512): the two override
009000*              boosts were being folded into the per-pattern max
009100*              weight before the N-count boost was added, so a
009200*              clause with two table hits plus an override could
009300*              cap out higher than either rule alone justified.
009400*              4200-APPLY-OVERRIDE-BOOSTS now runs after the
009500*              N-count boost and the 1.00 cap and raises
009600*              WS-CLAUSE-SCORE itself, matching the reviewer
009700*              worksheet's documented order of operations.       !@08A
009800
009900*              Modified 14Jun2018 (DRC3558): pattern 22's second
010000*              token was stored and matched as the literal
010100*              seven-byte string OPT.OUT, but 3200-SPLIT-CLAUSES
010200*              already breaks every clause on a period before it
010300*              ever reaches the scorer, so the pattern could never
010400*              match -- added WS-RP-PART-C-GAP and
010500*              4130-TEST-EXACT-POS so pattern 22 now tests OPT,
010600*              skips exactly one wildcard character, and tests
010700*              OUT, per the reviewer worksheet's original OPT.OUT
010800*              notation.                                         !@09A
010900
011000*              Modified 30Aug2018 (DRC3561): every COMP-3 score
011100*              field (CLAUSE-RISK-SCORE, WS-RP-WEIGHT,
011200*              WS-CLAUSE-SCORE, WS-CLAUSE-MAX-WEIGHT, the
011300*              risk-tier floors, and the scoring constants)
011400*              converted to PIC S9V99 DISPLAY -- audit turned up
011500*              that APKCLRSK was the only program in the suite
011600*              packing any field, against shop standard, so the
011700*              packed usage is dropped and these fields now match
011800*              every other signed work field in the program.     !@10A
011900
012000*              Modified 17Sep2018 (DRC3568): 4200-APPLY-
012100*              OVERRIDE-BOOSTS was searching DATA/INFORMATION only
012200*              past where SELL turned up, and OPT only past where
012300*              CANNOT turned up, so a clause with the words in the
012400*              other order scored nothing and was dropped. Both
012500*              searches now start at position 1 on their own and
012600*              the boost fires on the unordered AND/OR the
012700*              reviewer worksheet always meant.                  !@11A
012800
012900*              Modified 5Oct2018 (DRC3569): WS-CLAUSE-RAW and
013000*              WS-CLAUSE-TRIMMED, along with the
013100*              WS-CAND-TEXT/WS-SORT-HOLD-TEXT holding fields
013200*              behind them, widened from 500 to 4000 bytes to
013300*              match DOC-CONTENT -- a clause over 500 characters
013400*              was being cut before it was ever scored or
013500*              categorized, not just before it was written. The
013600*              500-byte cut now happens once, in 7510-WRITE-
013700*              ONE-CLAUSE, where CLAUSE-TEXT is populated.       !@12A
013800
013900*              Modified 1Nov2018 (DRC3572): dropped the
014000*              SPECIAL-NAMES CLASS condition for the clause
014100*              delimiters (now a plain 3-way literal compare in
014200*              3210-SCAN-ONE-CHAR) and the UPSI-0 tie on
014300*              WS-TRACE-SWITCH -- per the same shop audit that
014400*              touched APKFTCLS, no other program in the suite
014500*              wires a switch to a job-step UPSI byte or tests a
014600*              CLASS condition, so both are gone in favor of the
014700*              plain-compare/plain-switch style used everywhere
014800*              else here.                                        !@13A
014900
015000 DATE-WRITTEN. 6 SEP 93.                                         APKCLRSK
015100 DATE-COMPILED.                                                  APKCLRSK
015200 SECURITY. IBM INTERNAL USE ONLY.                                APKCLRSK
015300 TITLE 'DOCUMENT CLAUSE RISK SCORING'.                           APKCLRSK
015400 ENVIRONMENT DIVISION.                                           APKCLRSK
015500 CONFIGURATION SECTION.                                          APKCLRSK
015600 SOURCE-COMPUTER. IBM-370.                                       APKCLRSK
015700 OBJECT-COMPUTER. IBM-370.                                       APKCLRSK
015800 SPECIAL-NAMES.                                                  APKCLRSK
015900     C01 IS TOP-OF-FORM.                                         APKCLRSK
016000 INPUT-OUTPUT SECTION.                                           APKCLRSK
016100 FILE-CONTROL.                                                   APKCLRSK
016200     SELECT DOCUMENT-IN ASSIGN TO DOCIN                          APKCLRSK
016300-           FILE STATUS IS FS-DOCIN.
016400     SELECT CLAUSE-OUT ASSIGN TO CLAUSEOUT                       APKCLRSK
016500-           FILE STATUS IS FS-CLAUSEOUT.
016600     SELECT SUMMARY-OUT ASSIGN TO SUMOUT                         APKCLRSK
016700-           FILE STATUS IS FS-SUMOUT.
016800     SKIP2                                                       APKCLRSK
016900 DATA DIVISION.                                                  APKCLRSK
017000 FILE SECTION.                                                   APKCLRSK
017100* one document per logical record -- fields are pipe-delimited so
017200* the intake extract can be eyeballed on a TSO browse.           APKCLRSK
017300 FD  DOCUMENT-IN                                                 APKCLRSK
017400     BLOCK CONTAINS 0                                            APKCLRSK
017500     LABEL RECORDS STANDARD                                      APKCLRSK
017600     RECORDING MODE F.                                           APKCLRSK
017700 01  DOCUMENT-IN-RECORD.                                         APKCLRSK
017800     05  DOC-ID                 PIC 9(9).                        APKCLRSK
017900     05  FILLER                 PIC X VALUE '|'.                 APKCLRSK
018000     05  DOC-FILENAME           PIC X(80).                       APKCLRSK
018100     05  FILLER                 PIC X VALUE '|'.                 APKCLRSK
018200     05  DOC-CONTENT-LEN        PIC 9(9).                        APKCLRSK
018300     05  FILLER                 PIC X VALUE '|'.                 APKCLRSK
018400     05  DOC-CONTENT            PIC X(4000).                     APKCLRSK
018500     EJECT                                                       APKCLRSK
018600 FD  CLAUSE-OUT                                                  APKCLRSK
018700     BLOCK CONTAINS 0                                            APKCLRSK
018800     LABEL RECORDS STANDARD                                      APKCLRSK
018900     RECORDING MODE F.                                           APKCLRSK
019000 01  CLAUSE-OUT-RECORD.                                          APKCLRSK
019100     05  CLAUSE-DOC-ID          PIC 9(9).                        APKCLRSK
019200     05  FILLER                 PIC X VALUE '|'.                 APKCLRSK
019300     05  CLAUSE-SEQ-NO          PIC 9(4).                        APKCLRSK
019400     05  FILLER                 PIC X VALUE '|'.                 APKCLRSK
019500     05  CLAUSE-TEXT            PIC X(500).                      APKCLRSK
019600     05  FILLER                 PIC X VALUE '|'.                 APKCLRSK
019700     05  CLAUSE-CATEGORY        PIC X(25).                       APKCLRSK
019800     05  FILLER                 PIC X VALUE '|'.                 APKCLRSK
019900     05  CLAUSE-RISK-SCORE      PIC S9(1)V9(2).                  APKCLRSK
020000     05  FILLER                 PIC X VALUE '|'.                 APKCLRSK
020100     05  CLAUSE-SUGGESTION      PIC X(300).                      APKCLRSK
020200     EJECT                                                       APKCLRSK
020300 FD  SUMMARY-OUT                                                 !@04A
020400     BLOCK CONTAINS 0                                            !@04A
020500     LABEL RECORDS STANDARD                                      !@04A
020600     RECORDING MODE F.                                           !@04A
020700 01  SUMMARY-OUT-RECORD.                                         !@04A
020800     05  SUMM-DOC-ID            PIC 9(9).                        APKCLRSK
020900     05  FILLER                 PIC X VALUE '|'.                 APKCLRSK
021000     05  SUMM-FILENAME          PIC X(80).                       APKCLRSK
021100     05  FILLER                 PIC X VALUE '|'.                 APKCLRSK
021200     05  SUMM-CLAUSES-FOUND     PIC 9(4).                        APKCLRSK
021300     05  FILLER                 PIC X VALUE '|'.                 APKCLRSK
021400     05  SUMM-HIGH-RISK-COUNT   PIC 9(4).                        !@04A
021500     05  FILLER                 PIC X VALUE '|'.                 !@04A
021600     05  SUMM-CONTENT-LENGTH    PIC 9(9).                        APKCLRSK
021700     EJECT                                                       APKCLRSK
021800 WORKING-STORAGE SECTION.                                        APKCLRSK
021900* standard program linkage / abend work areas.                   APKCLRSK
022000 77  PGMNAME                    PIC X(8) VALUE 'APKCLRSK'.       APKCLRSK
022100 77  ABND-PGM                   PIC X(8) VALUE 'APKABND1'.       APKCLRSK
022200 77  ABEND-CODE                 PIC 9(4) BINARY.                 APKCLRSK
022300
022400 01  WS-FILE-STATUS-AREA.                                        APKCLRSK
022500     05  FS-DOCIN               PIC X(2).                        APKCLRSK
022600         88  DOCIN-OK           VALUE '00'.                      APKCLRSK
022700         88  DOCIN-EOF          VALUE '10'.                      APKCLRSK
022800     05  FS-CLAUSEOUT           PIC X(2).                        APKCLRSK
022900         88  CLAUSEOUT-OK       VALUE '00'.                      APKCLRSK
023000     05  FS-SUMOUT              PIC X(2).                        APKCLRSK
023100         88  SUMOUT-OK          VALUE '00'.                      APKCLRSK
023200     05  FILLER                 PIC X(14).                       APKCLRSK
023300
023400 77  WS-EOF-SWITCH              PIC X(1) VALUE 'N'.              APKCLRSK
023500     88  WS-EOF-DOCIN           VALUE 'Y'.                       APKCLRSK
023600     88  WS-NOT-EOF-DOCIN       VALUE 'N'.                       APKCLRSK
023700
023800 77  WS-TRACE-SWITCH            PIC X(1) VALUE 'N'.              !@05A
023900     88  WS-TRACE-SWITCH-ON     VALUE 'Y'.                       !@05A
024000     88  WS-TRACE-SWITCH-OFF    VALUE 'N'.                       !@05A
024100
024200* run totals -- these surface in the end-of-job DISPLAY block andAPKCLRSK
024300* feed nothing else; kept as BINARY per shop counter convention. APKCLRSK
024400 77  WS-DOCS-READ               PIC 9(7) BINARY VALUE ZERO.      APKCLRSK
024500 77  WS-CLAUSES-FOUND-TOTAL     PIC 9(7) BINARY VALUE ZERO.      APKCLRSK
024600 77  WS-CLAUSES-KEPT-TOTAL      PIC 9(7) BINARY VALUE ZERO.      APKCLRSK
024700 77  WS-HIGH-RISK-CNTR          PIC 9(7) BINARY VALUE ZERO.      !@04A
024800
024900* run date, windowed the same way every program in this suite.   !@02A
025000 01  WS-RUN-DATE-FIELD           PIC 9(6).                       APKCLRSK
025100 01  WS-RUN-DATE-DISPLAY REDEFINES WS-RUN-DATE-FIELD.            APKCLRSK
025200     05  WS-RUN-DATE-YY         PIC 9(2).                        APKCLRSK
025300     05  WS-RUN-DATE-MM         PIC 9(2).                        APKCLRSK
025400     05  WS-RUN-DATE-DD         PIC 9(2).                        APKCLRSK
025500 01  WS-RUN-DATE-CC.                                             !@02A
025600     05  WS-RUN-DATE-CENTURY    PIC 9(2) VALUE ZERO.             !@02A
025700         88  WS-RUN-DATE-IS-1900  VALUE 19.                      !@02A
025800         88  WS-RUN-DATE-IS-2000  VALUE 20.                      !@02A
025900     05  FILLER                 PIC X(12).                       !@02A
026000
026100* business constants -- moved here, not hard-coded in PROCEDURE  !@05A
026200* DIVISION logic, so the next DRC request can change one VALUE.  !@05A
026300 01  WS-CONSTANTS.                                               APKCLRSK
026400     05  WS-MIN-CLAUSE-LEN      PIC 9(3) BINARY VALUE 15.        APKCLRSK
026500     05  WS-MIN-SCORE-KEEP      PIC S9V99 VALUE +0.15.           APKCLRSK
026600     05  WS-MAX-SCORE-CAP       PIC S9V99 VALUE +1.00.           APKCLRSK
026700     05  WS-MAX-CLAUSES         PIC 9(3) BINARY VALUE 25.        !@05A
026800     05  WS-HIGH-RISK-THRESHLD  PIC S9V99 VALUE +0.70.           APKCLRSK
026900     05  WS-NCOUNT-BOOST-UNIT   PIC S9V99 VALUE +0.10.           APKCLRSK
027000     05  WS-OVERRIDE-BOOST-1    PIC S9V99 VALUE +0.90.           !@03A
027100     05  WS-OVERRIDE-BOOST-2    PIC S9V99 VALUE +0.85.           !@03A
027200     05  FILLER                 PIC X(10).                       APKCLRSK
027300
027400* one document's working text -- folded to lower case in place.  APKCLRSK
027500 01  WS-DOCUMENT-WORK-REC.                                       APKCLRSK
027600     05  WS-WORK-DOC-ID         PIC 9(9).                        APKCLRSK
027700     05  WS-WORK-FILENAME       PIC X(80).                       APKCLRSK
027800     05  WS-WORK-CONTENT-LEN    PIC 9(9) BINARY.                 APKCLRSK
027900     05  WS-WORK-CONTENT        PIC X(4000).                     APKCLRSK
028000     05  WS-DOC-HIGH-RISK-CNTR  PIC 9(4) BINARY.                 !@05A
028100     05  FILLER                 PIC X(08).                       APKCLRSK
028200
028300* clause-splitting scan pointers.                                APKCLRSK
028400 01  WS-SPLIT-POINTERS.                                          APKCLRSK
028500     05  WS-SPLIT-POS           PIC 9(4) BINARY.                 APKCLRSK
028600     05  WS-SPLIT-START         PIC 9(4) BINARY.                 APKCLRSK
028700     05  WS-SPLIT-ONE-CHAR      PIC X(1).                        APKCLRSK
028800     05  WS-SPLIT-SEG-END       PIC 9(4) BINARY.                 APKCLRSK
028900     05  FILLER                 PIC X(06).                       APKCLRSK
029000
029100* generic substring scanner work area -- 4110-FIND-SUBSTRING below!@01A
029200* is called for every keyword part of every pattern/category test,!@01A
029300* searching WS-FS-TEXT from WS-FS-START-POS forward for WS-FS-   !@01A
029400* PATTERN; returns WS-FS-FOUND-POS zero if not found.            !@01A
029500 01  WS-FIND-SUBSTR-WORK.                                        !@01A
029600     05  WS-FS-TEXT             PIC X(4000).                     !@01A
029700     05  WS-FS-TEXT-LEN         PIC 9(4) BINARY.                 !@01A
029800     05  WS-FS-PATTERN          PIC X(20).                       !@01A
029900     05  WS-FS-PATTERN-LEN      PIC 9(2) BINARY.                 !@01A
030000     05  WS-FS-START-POS        PIC 9(4) BINARY.                 !@01A
030100     05  WS-FS-FOUND-POS        PIC 9(4) BINARY.                 !@01A
030200     05  WS-FS-IDX              PIC 9(4) BINARY.                 !@01A
030300     05  WS-FS-LIMIT            PIC 9(4) BINARY.                 !@01A
030400     05  FILLER                 PIC X(10).                       !@01A
030500
030600* one clause's scoring/categorizing work fields.  WS-CLAUSE-RAW  APKCLRSK
030700* and WS-CLAUSE-TRIMMED carry the full DOC-CONTENT width -- per  !@12A
030800* DRC3569 a clause this program trims, scores and categorizes    !@12A
030900* must not be cut down to the 500-byte CLAUSE-TEXT output width  !@12A
031000* before any of that happens; the 500-byte truncation belongs to !@12A
031100* 7510-WRITE-ONE-CLAUSE alone, as a side effect of the MOVE to   !@12A
031200* the shorter CLAUSE-OUT-RECORD field.                           !@12A
031300 01  WS-CLAUSE-WORK.                                             APKCLRSK
031400     05  WS-CLAUSE-RAW          PIC X(4000).                     !@12A
031500     05  WS-CLAUSE-LEN          PIC 9(4) BINARY.                 APKCLRSK
031600     05  WS-CLAUSE-SCORE        PIC S9V99.                       APKCLRSK
031700     05  WS-CLAUSE-CATEGORY     PIC X(25).                       APKCLRSK
031800     05  WS-CLAUSE-SUGGESTION   PIC X(300).                      APKCLRSK
031900     05  WS-CLAUSE-HIT-CNTR     PIC 9(2) BINARY.                 APKCLRSK
032000     05  WS-CLAUSE-MAX-WEIGHT   PIC S9V99.                       !@03A
032100     05  WS-CLAUSE-TRIMMED      PIC X(4000).                     !@12A
032200     05  WS-SUG-PTR             PIC 9(4) BINARY.                 !@06A
032300     05  FILLER                 PIC X(09).                       APKCLRSK
032400
032500* manual left/right trim work area (no FUNCTION TRIM in this     APKCLRSK
032600* shop's dialect) -- 3310-TRIM-CLAUSE and its two scan helpers.  APKCLRSK
032700 01  WS-TRIM-WORK.                                               APKCLRSK
032800     05  WS-TRIM-FIRST          PIC 9(4) BINARY.                 APKCLRSK
032900     05  WS-TRIM-LAST           PIC 9(4) BINARY.                 APKCLRSK
033000     05  WS-TRIM-LEN            PIC 9(4) BINARY.                 APKCLRSK
033100     05  WS-TRIM-IDX            PIC 9(4) BINARY.                 APKCLRSK
033200     05  WS-TRIM-SW-1           PIC X(1) VALUE 'N'.              APKCLRSK
033300         88  WS-TRIM-FOUND-FIRST       VALUE 'Y'.                APKCLRSK
033400         88  WS-TRIM-NOT-FOUND-FIRST   VALUE 'N'.                APKCLRSK
033500     05  WS-TRIM-SW-2           PIC X(1) VALUE 'N'.              APKCLRSK
033600         88  WS-TRIM-FOUND-LAST        VALUE 'Y'.                APKCLRSK
033700         88  WS-TRIM-NOT-FOUND-LAST    VALUE 'N'.                APKCLRSK
033800     05  FILLER                 PIC X(08).                       APKCLRSK
033900
034000 01  WS-CAT-SW                  PIC X(1) VALUE 'N'.              !@04A
034100     88  WS-CAT-FOUND                    VALUE 'Y'.              !@04A
034200     88  WS-CAT-NOT-FOUND                VALUE 'N'.              !@04A
034300
034400* 4200-APPLY-OVERRIDE-BOOSTS hold switches -- per DRC3568 each of!@11A
034500* the four override words is searched from position 1 on its own,!@11A
034600* independently of where any other override word turned up, and  !@11A
034700* these switches remember which ones were found so the unordered !@11A
034800* AND/OR test can run once all four searches are done.           !@11A
034900 01  WS-OB-SW.                                                   !@11A
035000     05  WS-OB-SELL-SW          PIC X(1) VALUE 'N'.              !@11A
035100         88  WS-OB-SELL-FOUND            VALUE 'Y'.              !@11A
035200         88  WS-OB-SELL-NOT-FOUND        VALUE 'N'.              !@11A
035300     05  WS-OB-DATAINFO-SW      PIC X(1) VALUE 'N'.              !@11A
035400         88  WS-OB-DATAINFO-FOUND        VALUE 'Y'.              !@11A
035500         88  WS-OB-DATAINFO-NOT-FOUND    VALUE 'N'.              !@11A
035600     05  WS-OB-CANNOT-SW        PIC X(1) VALUE 'N'.              !@11A
035700         88  WS-OB-CANNOT-FOUND          VALUE 'Y'.              !@11A
035800         88  WS-OB-CANNOT-NOT-FOUND      VALUE 'N'.              !@11A
035900     05  WS-OB-OPT-SW           PIC X(1) VALUE 'N'.              !@11A
036000         88  WS-OB-OPT-FOUND             VALUE 'Y'.              !@11A
036100         88  WS-OB-OPT-NOT-FOUND         VALUE 'N'.              !@11A
036200     05  FILLER                 PIC X(06).                       !@11A
036300
036400* candidate-clause holding table -- every surviving clause of theAPKCLRSK
036500* current document lands here before the rank/truncate step; the APKCLRSK
036600* original split sequence is kept for a stable sort tie-break.   APKCLRSK
036700 01  WS-CAND-CNTR                PIC 9(3) BINARY VALUE ZERO.     APKCLRSK
036800 01  WS-CAND-TABLE.                                              APKCLRSK
036900     05  WS-CAND-ENTRY OCCURS 300 TIMES                          APKCLRSK
037000                      INDEXED BY WS-CAND-INDEX, WS-CAND-INDEX2.  APKCLRSK
037100         10  WS-CAND-TEXT       PIC X(4000).                     !@12A
037200         10  WS-CAND-CATEGORY   PIC X(25).                       APKCLRSK
037300         10  WS-CAND-SCORE      PIC S9V99.                       APKCLRSK
037400         10  WS-CAND-SUGGESTION PIC X(300).                      APKCLRSK
037500         10  WS-CAND-ORIG-SEQ   PIC 9(3) BINARY.                 APKCLRSK
037600
037700* sort work fields for 7000-SORT-CANDIDATES (straight insertion, APKCLRSK
037800* descending on score, ties broken by original split sequence).  APKCLRSK
037900 01  WS-SORT-WORK.                                               APKCLRSK
038000     05  WS-SORT-OUTER          PIC 9(3) BINARY.                 APKCLRSK
038100     05  WS-SORT-INNER          PIC 9(3) BINARY.                 APKCLRSK
038200     05  WS-SORT-HOLD-TEXT      PIC X(4000).                     !@12A
038300     05  WS-SORT-HOLD-CATEGORY  PIC X(25).                       APKCLRSK
038400     05  WS-SORT-HOLD-SCORE     PIC S9V99.                       APKCLRSK
038500     05  WS-SORT-HOLD-SUGGEST   PIC X(300).                      APKCLRSK
038600     05  WS-SORT-HOLD-SEQ       PIC 9(3) BINARY.                 APKCLRSK
038700     05  WS-SORT-KEEP-CNT       PIC 9(3) BINARY.                 !@05A
038800
038900* 44-entry risk keyword table.  Each row is up to three keyword  APKCLRSK
039000* parts tested in order by 4100-TEST-ONE-PATTERN (an A-eventually-APKCLRSK
039100* followed-by-B, optionally followed-by-C match) and a weight    APKCLRSK
039200* added to the clause score when all parts present are found.    APKCLRSK
039300* WS-RP-PART-C-GAP is 99 for an ordinary eventually-followed-by  !@09A
039400* B-to-C match; any other value pins C to start exactly that many!@09A
039500* characters past the end of B -- pattern 22 (CANNOT .. OPT, one !@09A
039600* wildcard character, OUT) is the only row using a pinned gap.   !@09A
039700* Built the way the APKINPXT destination table is built: a flat  APKCLRSK
039800* VALUE block redefined into an indexed OCCURS table.            APKCLRSK
039900 01  WS-RISK-PATTERN-VALUES.                                     APKCLRSK
040000     05  FILLER PIC X(20) VALUE 'collect'.                       APKCLRSK
040100     05  FILLER PIC X(20) VALUE 'personal data'.                 APKCLRSK
040200     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
040300     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
040400     05  FILLER PIC 9(02) VALUE 13.                              APKCLRSK
040500     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
040600     05  FILLER PIC S9V99 VALUE +0.90.                           APKCLRSK
040700     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
040800     05  FILLER PIC X(20) VALUE 'share'.                         APKCLRSK
040900     05  FILLER PIC X(20) VALUE 'third parties'.                 APKCLRSK
041000     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
041100     05  FILLER PIC 9(02) VALUE 05.                              APKCLRSK
041200     05  FILLER PIC 9(02) VALUE 13.                              APKCLRSK
041300     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
041400     05  FILLER PIC S9V99 VALUE +0.90.                           APKCLRSK
041500     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
041600     05  FILLER PIC X(20) VALUE 'sell'.                          APKCLRSK
041700     05  FILLER PIC X(20) VALUE 'information'.                   APKCLRSK
041800     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
041900     05  FILLER PIC 9(02) VALUE 04.                              APKCLRSK
042000     05  FILLER PIC 9(02) VALUE 11.                              APKCLRSK
042100     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
042200     05  FILLER PIC S9V99 VALUE +0.95.                           APKCLRSK
042300     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
042400     05  FILLER PIC X(20) VALUE 'location'.                      APKCLRSK
042500     05  FILLER PIC X(20) VALUE 'tracking'.                      APKCLRSK
042600     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
042700     05  FILLER PIC 9(02) VALUE 08.                              APKCLRSK
042800     05  FILLER PIC 9(02) VALUE 08.                              APKCLRSK
042900     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
043000     05  FILLER PIC S9V99 VALUE +0.85.                           APKCLRSK
043100     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
043200     05  FILLER PIC X(20) VALUE 'biometric'.                     APKCLRSK
043300     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
043400     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
043500     05  FILLER PIC 9(02) VALUE 09.                              APKCLRSK
043600     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
043700     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
043800     05  FILLER PIC S9V99 VALUE +0.90.                           APKCLRSK
043900     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
044000     05  FILLER PIC X(20) VALUE 'indefinitely'.                  APKCLRSK
044100     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
044200     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
044300     05  FILLER PIC 9(02) VALUE 12.                              APKCLRSK
044400     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
044500     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
044600     05  FILLER PIC S9V99 VALUE +0.85.                           APKCLRSK
044700     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
044800     05  FILLER PIC X(20) VALUE 'unlimited'.                     APKCLRSK
044900     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
045000     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
045100     05  FILLER PIC 9(02) VALUE 09.                              APKCLRSK
045200     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
045300     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
045400     05  FILLER PIC S9V99 VALUE +0.80.                           APKCLRSK
045500     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
045600     05  FILLER PIC X(20) VALUE 'permanent'.                     APKCLRSK
045700     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
045800     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
045900     05  FILLER PIC 9(02) VALUE 09.                              APKCLRSK
046000     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
046100     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
046200     05  FILLER PIC S9V99 VALUE +0.80.                           APKCLRSK
046300     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
046400     05  FILLER PIC X(20) VALUE 'irrevocable'.                   APKCLRSK
046500     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
046600     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
046700     05  FILLER PIC 9(02) VALUE 11.                              APKCLRSK
046800     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
046900     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
047000     05  FILLER PIC S9V99 VALUE +0.90.                           APKCLRSK
047100     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
047200     05  FILLER PIC X(20) VALUE 'share'.                         APKCLRSK
047300     05  FILLER PIC X(20) VALUE 'without'.                       APKCLRSK
047400     05  FILLER PIC X(20) VALUE 'consent'.                       APKCLRSK
047500     05  FILLER PIC 9(02) VALUE 05.                              APKCLRSK
047600     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
047700     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
047800     05  FILLER PIC S9V99 VALUE +0.95.                           APKCLRSK
047900     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
048000     05  FILLER PIC X(20) VALUE 'transfer'.                      APKCLRSK
048100     05  FILLER PIC X(20) VALUE 'overseas'.                      APKCLRSK
048200     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
048300     05  FILLER PIC 9(02) VALUE 08.                              APKCLRSK
048400     05  FILLER PIC 9(02) VALUE 08.                              APKCLRSK
048500     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
048600     05  FILLER PIC S9V99 VALUE +0.80.                           APKCLRSK
048700     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
048800     05  FILLER PIC X(20) VALUE 'affiliate'.                     APKCLRSK
048900     05  FILLER PIC X(20) VALUE 'company'.                       APKCLRSK
049000     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
049100     05  FILLER PIC 9(02) VALUE 09.                              APKCLRSK
049200     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
049300     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
049400     05  FILLER PIC S9V99 VALUE +0.70.                           APKCLRSK
049500     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
049600     05  FILLER PIC X(20) VALUE 'business'.                      APKCLRSK
049700     05  FILLER PIC X(20) VALUE 'partner'.                       APKCLRSK
049800     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
049900     05  FILLER PIC 9(02) VALUE 08.                              APKCLRSK
050000     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
050100     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
050200     05  FILLER PIC S9V99 VALUE +0.70.                           APKCLRSK
050300     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
050400     05  FILLER PIC X(20) VALUE 'cookies'.                       APKCLRSK
050500     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
050600     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
050700     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
050800     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
050900     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
051000     05  FILLER PIC S9V99 VALUE +0.60.                           APKCLRSK
051100     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
051200     05  FILLER PIC X(20) VALUE 'analytics'.                     APKCLRSK
051300     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
051400     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
051500     05  FILLER PIC 9(02) VALUE 09.                              APKCLRSK
051600     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
051700     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
051800     05  FILLER PIC S9V99 VALUE +0.50.                           APKCLRSK
051900     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
052000     05  FILLER PIC X(20) VALUE 'advertising'.                   APKCLRSK
052100     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
052200     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
052300     05  FILLER PIC 9(02) VALUE 11.                              APKCLRSK
052400     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
052500     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
052600     05  FILLER PIC S9V99 VALUE +0.70.                           APKCLRSK
052700     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
052800     05  FILLER PIC X(20) VALUE 'marketing'.                     APKCLRSK
052900     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
053000     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
053100     05  FILLER PIC 9(02) VALUE 09.                              APKCLRSK
053200     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
053300     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
053400     05  FILLER PIC S9V99 VALUE +0.60.                           APKCLRSK
053500     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
053600     05  FILLER PIC X(20) VALUE 'tracking'.                      APKCLRSK
053700     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
053800     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
053900     05  FILLER PIC 9(02) VALUE 08.                              APKCLRSK
054000     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
054100     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
054200     05  FILLER PIC S9V99 VALUE +0.70.                           APKCLRSK
054300     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
054400     05  FILLER PIC X(20) VALUE 'behavioral'.                    APKCLRSK
054500     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
054600     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
054700     05  FILLER PIC 9(02) VALUE 10.                              APKCLRSK
054800     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
054900     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
055000     05  FILLER PIC S9V99 VALUE +0.75.                           APKCLRSK
055100     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
055200     05  FILLER PIC X(20) VALUE 'cross'.                         APKCLRSK
055300     05  FILLER PIC X(20) VALUE 'device'.                        APKCLRSK
055400     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
055500     05  FILLER PIC 9(02) VALUE 05.                              APKCLRSK
055600     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
055700     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
055800     05  FILLER PIC S9V99 VALUE +0.80.                           APKCLRSK
055900     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
056000     05  FILLER PIC X(20) VALUE 'fingerprint'.                   APKCLRSK
056100     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
056200     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
056300     05  FILLER PIC 9(02) VALUE 11.                              APKCLRSK
056400     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
056500     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
056600     05  FILLER PIC S9V99 VALUE +0.85.                           APKCLRSK
056700     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
056800     05  FILLER PIC X(20) VALUE 'cannot'.                        APKCLRSK
056900     05  FILLER PIC X(20) VALUE 'opt'.                           APKCLRSK
057000     05  FILLER PIC X(20) VALUE 'out'.                           APKCLRSK
057100     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
057200     05  FILLER PIC 9(02) VALUE 03.                              APKCLRSK
057300     05  FILLER PIC 9(02) VALUE 03.                              APKCLRSK
057400     05  FILLER PIC S9V99 VALUE +0.90.                           APKCLRSK
057500     05  FILLER PIC 9(02) VALUE 01.                              !@09A
057600     05  FILLER PIC X(20) VALUE 'no'.                            APKCLRSK
057700     05  FILLER PIC X(20) VALUE 'control'.                       APKCLRSK
057800     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
057900     05  FILLER PIC 9(02) VALUE 02.                              APKCLRSK
058000     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
058100     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
058200     05  FILLER PIC S9V99 VALUE +0.80.                           APKCLRSK
058300     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
058400     05  FILLER PIC X(20) VALUE 'automatic'.                     APKCLRSK
058500     05  FILLER PIC X(20) VALUE 'renewal'.                       APKCLRSK
058600     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
058700     05  FILLER PIC 9(02) VALUE 09.                              APKCLRSK
058800     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
058900     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
059000     05  FILLER PIC S9V99 VALUE +0.70.                           APKCLRSK
059100     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
059200     05  FILLER PIC X(20) VALUE 'no'.                            APKCLRSK
059300     05  FILLER PIC X(20) VALUE 'refund'.                        APKCLRSK
059400     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
059500     05  FILLER PIC 9(02) VALUE 02.                              APKCLRSK
059600     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
059700     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
059800     05  FILLER PIC S9V99 VALUE +0.75.                           APKCLRSK
059900     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
060000     05  FILLER PIC X(20) VALUE 'terminate'.                     APKCLRSK
060100     05  FILLER PIC X(20) VALUE 'account'.                       APKCLRSK
060200     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
060300     05  FILLER PIC 9(02) VALUE 09.                              APKCLRSK
060400     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
060500     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
060600     05  FILLER PIC S9V99 VALUE +0.60.                           APKCLRSK
060700     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
060800     05  FILLER PIC X(20) VALUE 'suspend'.                       APKCLRSK
060900     05  FILLER PIC X(20) VALUE 'service'.                       APKCLRSK
061000     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
061100     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
061200     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
061300     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
061400     05  FILLER PIC S9V99 VALUE +0.60.                           APKCLRSK
061500     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
061600     05  FILLER PIC X(20) VALUE 'delete'.                        APKCLRSK
061700     05  FILLER PIC X(20) VALUE 'account'.                       APKCLRSK
061800     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
061900     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
062000     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
062100     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
062200     05  FILLER PIC S9V99 VALUE +0.50.                           APKCLRSK
062300     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
062400     05  FILLER PIC X(20) VALUE 'not'.                           APKCLRSK
062500     05  FILLER PIC X(20) VALUE 'liable'.                        APKCLRSK
062600     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
062700     05  FILLER PIC 9(02) VALUE 03.                              APKCLRSK
062800     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
062900     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
063000     05  FILLER PIC S9V99 VALUE +0.70.                           APKCLRSK
063100     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
063200     05  FILLER PIC X(20) VALUE 'waive'.                         APKCLRSK
063300     05  FILLER PIC X(20) VALUE 'rights'.                        APKCLRSK
063400     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
063500     05  FILLER PIC 9(02) VALUE 05.                              APKCLRSK
063600     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
063700     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
063800     05  FILLER PIC S9V99 VALUE +0.85.                           APKCLRSK
063900     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
064000     05  FILLER PIC X(20) VALUE 'arbitration'.                   APKCLRSK
064100     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
064200     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
064300     05  FILLER PIC 9(02) VALUE 11.                              APKCLRSK
064400     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
064500     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
064600     05  FILLER PIC S9V99 VALUE +0.60.                           APKCLRSK
064700     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
064800     05  FILLER PIC X(20) VALUE 'class'.                         APKCLRSK
064900     05  FILLER PIC X(20) VALUE 'action'.                        APKCLRSK
065000     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
065100     05  FILLER PIC 9(02) VALUE 05.                              APKCLRSK
065200     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
065300     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
065400     05  FILLER PIC S9V99 VALUE +0.65.                           APKCLRSK
065500     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
065600     05  FILLER PIC X(20) VALUE 'governing'.                     APKCLRSK
065700     05  FILLER PIC X(20) VALUE 'law'.                           APKCLRSK
065800     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
065900     05  FILLER PIC 9(02) VALUE 09.                              APKCLRSK
066000     05  FILLER PIC 9(02) VALUE 03.                              APKCLRSK
066100     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
066200     05  FILLER PIC S9V99 VALUE +0.30.                           APKCLRSK
066300     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
066400     05  FILLER PIC X(20) VALUE 'disclaim'.                      APKCLRSK
066500     05  FILLER PIC X(20) VALUE 'warranty'.                      APKCLRSK
066600     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
066700     05  FILLER PIC 9(02) VALUE 08.                              APKCLRSK
066800     05  FILLER PIC 9(02) VALUE 08.                              APKCLRSK
066900     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
067000     05  FILLER PIC S9V99 VALUE +0.70.                           APKCLRSK
067100     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
067200     05  FILLER PIC X(20) VALUE 'limitation'.                    APKCLRSK
067300     05  FILLER PIC X(20) VALUE 'liability'.                     APKCLRSK
067400     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
067500     05  FILLER PIC 9(02) VALUE 10.                              APKCLRSK
067600     05  FILLER PIC 9(02) VALUE 09.                              APKCLRSK
067700     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
067800     05  FILLER PIC S9V99 VALUE +0.60.                           APKCLRSK
067900     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
068000     05  FILLER PIC X(20) VALUE 'modify'.                        APKCLRSK
068100     05  FILLER PIC X(20) VALUE 'terms'.                         APKCLRSK
068200     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
068300     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
068400     05  FILLER PIC 9(02) VALUE 05.                              APKCLRSK
068500     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
068600     05  FILLER PIC S9V99 VALUE +0.50.                           APKCLRSK
068700     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
068800     05  FILLER PIC X(20) VALUE 'change'.                        APKCLRSK
068900     05  FILLER PIC X(20) VALUE 'policy'.                        APKCLRSK
069000     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
069100     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
069200     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
069300     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
069400     05  FILLER PIC S9V99 VALUE +0.40.                           APKCLRSK
069500     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
069600     05  FILLER PIC X(20) VALUE 'without'.                       APKCLRSK
069700     05  FILLER PIC X(20) VALUE 'notice'.                        APKCLRSK
069800     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
069900     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
070000     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
070100     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
070200     05  FILLER PIC S9V99 VALUE +0.80.                           APKCLRSK
070300     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
070400     05  FILLER PIC X(20) VALUE 'sole'.                          APKCLRSK
070500     05  FILLER PIC X(20) VALUE 'discretion'.                    APKCLRSK
070600     05  FILLER PIC X(20) VALUE SPACES.                          APKCLRSK
070700     05  FILLER PIC 9(02) VALUE 04.                              APKCLRSK
070800     05  FILLER PIC 9(02) VALUE 10.                              APKCLRSK
070900     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
071000     05  FILLER PIC S9V99 VALUE +0.70.                           APKCLRSK
071100     05  FILLER PIC 9(02) VALUE 99.                              APKCLRSK
071200     05  FILLER PIC X(20) VALUE 'at'.                            !@07A
071300     05  FILLER PIC X(20) VALUE 'any'.                           !@07A
071400     05  FILLER PIC X(20) VALUE 'time'.                          !@07A
071500     05  FILLER PIC 9(02) VALUE 02.                              !@07A
071600     05  FILLER PIC 9(02) VALUE 03.                              !@07A
071700     05  FILLER PIC 9(02) VALUE 04.                              !@07A
071800     05  FILLER PIC S9V99 VALUE +0.60.                           !@07A
071900     05  FILLER PIC 9(02) VALUE 99.                              !@07A
072000     05  FILLER PIC X(20) VALUE 'auto'.                          !@07A
072100     05  FILLER PIC X(20) VALUE 'renew'.                         !@07A
072200     05  FILLER PIC X(20) VALUE SPACES.                          !@07A
072300     05  FILLER PIC 9(02) VALUE 04.                              !@07A
072400     05  FILLER PIC 9(02) VALUE 05.                              !@07A
072500     05  FILLER PIC 9(02) VALUE 00.                              !@07A
072600     05  FILLER PIC S9V99 VALUE +0.70.                           !@07A
072700     05  FILLER PIC 9(02) VALUE 99.                              !@07A
072800     05  FILLER PIC X(20) VALUE 'recurring'.                     !@07A
072900     05  FILLER PIC X(20) VALUE 'charge'.                        !@07A
073000     05  FILLER PIC X(20) VALUE SPACES.                          !@07A
073100     05  FILLER PIC 9(02) VALUE 09.                              !@07A
073200     05  FILLER PIC 9(02) VALUE 06.                              !@07A
073300     05  FILLER PIC 9(02) VALUE 00.                              !@07A
073400     05  FILLER PIC S9V99 VALUE +0.60.                           !@07A
073500     05  FILLER PIC 9(02) VALUE 99.                              !@07A
073600     05  FILLER PIC X(20) VALUE 'cancellation'.                  !@07A
073700     05  FILLER PIC X(20) VALUE 'fee'.                           !@07A
073800     05  FILLER PIC X(20) VALUE SPACES.                          !@07A
073900     05  FILLER PIC 9(02) VALUE 12.                              !@07A
074000     05  FILLER PIC 9(02) VALUE 03.                              !@07A
074100     05  FILLER PIC 9(02) VALUE 00.                              !@07A
074200     05  FILLER PIC S9V99 VALUE +0.80.                           !@07A
074300     05  FILLER PIC 9(02) VALUE 99.                              !@07A
074400     05  FILLER PIC X(20) VALUE 'early'.                         !@07A
074500     05  FILLER PIC X(20) VALUE 'termination'.                   !@07A
074600     05  FILLER PIC X(20) VALUE SPACES.                          !@07A
074700     05  FILLER PIC 9(02) VALUE 05.                              !@07A
074800     05  FILLER PIC 9(02) VALUE 11.                              !@07A
074900     05  FILLER PIC 9(02) VALUE 00.                              !@07A
075000     05  FILLER PIC S9V99 VALUE +0.70.                           !@07A
075100     05  FILLER PIC 9(02) VALUE 99.                              !@07A
075200 01  WS-RISK-PATTERN-TABLE REDEFINES WS-RISK-PATTERN-VALUES.     APKCLRSK
075300     05  WS-RISK-PATTERN-ENTRY OCCURS 44 TIMES                   APKCLRSK
075400                      INDEXED BY WS-RISK-INDEX.                  APKCLRSK
075500         10  WS-RP-PART-A       PIC X(20).                       APKCLRSK
075600         10  WS-RP-PART-B       PIC X(20).                       APKCLRSK
075700         10  WS-RP-PART-C       PIC X(20).                       APKCLRSK
075800         10  WS-RP-PART-A-LEN   PIC 9(02).                       APKCLRSK
075900         10  WS-RP-PART-B-LEN   PIC 9(02).                       APKCLRSK
076000         10  WS-RP-PART-C-LEN   PIC 9(02).                       APKCLRSK
076100         10  WS-RP-WEIGHT       PIC S9V99.                       APKCLRSK
076200         10  WS-RP-PART-C-GAP   PIC 9(02).                       !@09A
076300
076400* 10-rule ordered categorization table, checked in order by      APKCLRSK
076500* 5000-CATEGORIZE-CLAUSE; first rule with a matching keyword wins.APKCLRSK
076600* Rule 2 (Data Sharing) also carries the two-part THIRD/PARTY    APKCLRSK
076700* eventually-followed-by test, handled as a direct extra call to APKCLRSK
076800* 4110-FIND-SUBSTRING rather than widening every row to two parts.!@01A
076900 01  WS-CATEGORY-RULE-VALUES.                                    APKCLRSK
077000     05  FILLER PIC X(16) VALUE 'data'.                          APKCLRSK
077100     05  FILLER PIC 9(02) VALUE 04.                              APKCLRSK
077200     05  FILLER PIC X(16) VALUE 'information'.                   APKCLRSK
077300     05  FILLER PIC 9(02) VALUE 11.                              APKCLRSK
077400     05  FILLER PIC X(16) VALUE 'personal'.                      APKCLRSK
077500     05  FILLER PIC 9(02) VALUE 08.                              APKCLRSK
077600     05  FILLER PIC X(16) VALUE 'collect'.                       APKCLRSK
077700     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
077800     05  FILLER PIC X(16) VALUE 'store'.                         APKCLRSK
077900     05  FILLER PIC 9(02) VALUE 05.                              APKCLRSK
078000     05  FILLER PIC X(16) VALUE 'process'.                       APKCLRSK
078100     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
078200     05  FILLER PIC X(25) VALUE 'Data Collection'.               APKCLRSK
078300     05  FILLER PIC X(16) VALUE 'share'.                         APKCLRSK
078400     05  FILLER PIC 9(02) VALUE 05.                              APKCLRSK
078500     05  FILLER PIC X(16) VALUE 'partner'.                       APKCLRSK
078600     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
078700     05  FILLER PIC X(16) VALUE 'affiliate'.                     APKCLRSK
078800     05  FILLER PIC 9(02) VALUE 09.                              APKCLRSK
078900     05  FILLER PIC X(16) VALUE 'sell'.                          APKCLRSK
079000     05  FILLER PIC 9(02) VALUE 04.                              APKCLRSK
079100     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
079200     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
079300     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
079400     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
079500     05  FILLER PIC X(25) VALUE 'Data Sharing'.                  APKCLRSK
079600     05  FILLER PIC X(16) VALUE 'track'.                         APKCLRSK
079700     05  FILLER PIC 9(02) VALUE 05.                              APKCLRSK
079800     05  FILLER PIC X(16) VALUE 'cookie'.                        APKCLRSK
079900     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
080000     05  FILLER PIC X(16) VALUE 'analytics'.                     APKCLRSK
080100     05  FILLER PIC 9(02) VALUE 09.                              APKCLRSK
080200     05  FILLER PIC X(16) VALUE 'advertising'.                   APKCLRSK
080300     05  FILLER PIC 9(02) VALUE 11.                              APKCLRSK
080400     05  FILLER PIC X(16) VALUE 'marketing'.                     APKCLRSK
080500     05  FILLER PIC 9(02) VALUE 09.                              APKCLRSK
080600     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
080700     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
080800     05  FILLER PIC X(25) VALUE 'Tracking & Analytics'.          APKCLRSK
080900     05  FILLER PIC X(16) VALUE 'cancel'.                        APKCLRSK
081000     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
081100     05  FILLER PIC X(16) VALUE 'terminate'.                     APKCLRSK
081200     05  FILLER PIC 9(02) VALUE 09.                              APKCLRSK
081300     05  FILLER PIC X(16) VALUE 'refund'.                        APKCLRSK
081400     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
081500     05  FILLER PIC X(16) VALUE 'subscription'.                  APKCLRSK
081600     05  FILLER PIC 9(02) VALUE 12.                              APKCLRSK
081700     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
081800     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
081900     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
082000     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
082100     05  FILLER PIC X(25) VALUE 'Cancellation & Refunds'.        APKCLRSK
082200     05  FILLER PIC X(16) VALUE 'liable'.                        APKCLRSK
082300     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
082400     05  FILLER PIC X(16) VALUE 'responsibility'.                APKCLRSK
082500     05  FILLER PIC 9(02) VALUE 14.                              APKCLRSK
082600     05  FILLER PIC X(16) VALUE 'warranty'.                      APKCLRSK
082700     05  FILLER PIC 9(02) VALUE 08.                              APKCLRSK
082800     05  FILLER PIC X(16) VALUE 'damages'.                       APKCLRSK
082900     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
083000     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
083100     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
083200     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
083300     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
083400     05  FILLER PIC X(25) VALUE 'Liability & Warranties'.        APKCLRSK
083500     05  FILLER PIC X(16) VALUE 'modify'.                        APKCLRSK
083600     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
083700     05  FILLER PIC X(16) VALUE 'change'.                        APKCLRSK
083800     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
083900     05  FILLER PIC X(16) VALUE 'update'.                        APKCLRSK
084000     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
084100     05  FILLER PIC X(16) VALUE 'amend'.                         APKCLRSK
084200     05  FILLER PIC 9(02) VALUE 05.                              APKCLRSK
084300     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
084400     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
084500     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
084600     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
084700     05  FILLER PIC X(25) VALUE 'Terms Modification'.            APKCLRSK
084800     05  FILLER PIC X(16) VALUE 'location'.                      APKCLRSK
084900     05  FILLER PIC 9(02) VALUE 08.                              APKCLRSK
085000     05  FILLER PIC X(16) VALUE 'gps'.                           APKCLRSK
085100     05  FILLER PIC 9(02) VALUE 03.                              APKCLRSK
085200     05  FILLER PIC X(16) VALUE 'geolocation'.                   APKCLRSK
085300     05  FILLER PIC 9(02) VALUE 11.                              APKCLRSK
085400     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
085500     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
085600     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
085700     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
085800     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
085900     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
086000     05  FILLER PIC X(25) VALUE 'Location Services'.             APKCLRSK
086100     05  FILLER PIC X(16) VALUE 'arbitration'.                   APKCLRSK
086200     05  FILLER PIC 9(02) VALUE 11.                              APKCLRSK
086300     05  FILLER PIC X(16) VALUE 'dispute'.                       APKCLRSK
086400     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
086500     05  FILLER PIC X(16) VALUE 'court'.                         APKCLRSK
086600     05  FILLER PIC 9(02) VALUE 05.                              APKCLRSK
086700     05  FILLER PIC X(16) VALUE 'legal'.                         APKCLRSK
086800     05  FILLER PIC 9(02) VALUE 05.                              APKCLRSK
086900     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
087000     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
087100     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
087200     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
087300     05  FILLER PIC X(25) VALUE 'Legal & Disputes'.              APKCLRSK
087400     05  FILLER PIC X(16) VALUE 'payment'.                       APKCLRSK
087500     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
087600     05  FILLER PIC X(16) VALUE 'billing'.                       APKCLRSK
087700     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
087800     05  FILLER PIC X(16) VALUE 'charge'.                        APKCLRSK
087900     05  FILLER PIC 9(02) VALUE 06.                              APKCLRSK
088000     05  FILLER PIC X(16) VALUE 'fee'.                           APKCLRSK
088100     05  FILLER PIC 9(02) VALUE 03.                              APKCLRSK
088200     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
088300     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
088400     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
088500     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
088600     05  FILLER PIC X(25) VALUE 'Payment Terms'.                 APKCLRSK
088700     05  FILLER PIC X(16) VALUE 'account'.                       APKCLRSK
088800     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
088900     05  FILLER PIC X(16) VALUE 'profile'.                       APKCLRSK
089000     05  FILLER PIC 9(02) VALUE 07.                              APKCLRSK
089100     05  FILLER PIC X(16) VALUE 'user'.                          APKCLRSK
089200     05  FILLER PIC 9(02) VALUE 04.                              APKCLRSK
089300     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
089400     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
089500     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
089600     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
089700     05  FILLER PIC X(16) VALUE SPACES.                          APKCLRSK
089800     05  FILLER PIC 9(02) VALUE 00.                              APKCLRSK
089900     05  FILLER PIC X(25) VALUE 'Account Management'.            APKCLRSK
090000 01  WS-CATEGORY-RULE-TABLE REDEFINES WS-CATEGORY-RULE-VALUES.   APKCLRSK
090100     05  WS-CR-ENTRY OCCURS 10 TIMES INDEXED BY WS-CR-INDEX.     APKCLRSK
090200         10  WS-CR-KEYWORD-GRP OCCURS 6 TIMES                    APKCLRSK
090300                      INDEXED BY WS-CR-KW-INDEX.                 APKCLRSK
090400             15  WS-CR-KEYWORD     PIC X(16).                    APKCLRSK
090500             15  WS-CR-KEYWORD-LEN PIC 9(02).                    APKCLRSK
090600         10  WS-CR-CATEGORY         PIC X(25).                   APKCLRSK
090700
090800* 11-entry remediation suggestion table (10 categories plus the  APKCLRSK
090900* General Terms default).  6000-BUILD-SUGGESTION looks the       APKCLRSK
091000* category up here, then STRINGs on a risk-tier prefix/suffix    !@06A
091100* from WS-RISK-TIER-VALUES below.                                !@06A
091200 01  WS-SUGGESTION-VALUES.                                       APKCLRSK
091300     05  FILLER PIC X(28) VALUE 'Data Collection'.
091400     05  FILLER PIC X(180) VALUE 'Review what personal data is col
091500-    'lected and if it''s necessary for the service. Check if you
091600-    'can limit data collection.'.
091700     05  FILLER PIC 9(03) VALUE 117.                             !@06A
091800     05  FILLER PIC X(28) VALUE 'Data Sharing'.
091900     05  FILLER PIC X(180) VALUE 'Check if you can opt-out of data
092000-    ' sharing with third parties. Understand who your data is sha
092100-    'red with.'.
092200     05  FILLER PIC 9(03) VALUE 101.                             !@06A
092300     05  FILLER PIC X(28) VALUE 'Tracking & Analytics'.
092400     05  FILLER PIC X(180) VALUE 'Look for cookie preferences or t
092500-    'racking opt-out options in privacy settings.'.
092600     05  FILLER PIC 9(03) VALUE 076.                             !@06A
092700     05  FILLER PIC X(28) VALUE 'Cancellation & Refunds'.
092800     05  FILLER PIC X(180) VALUE 'Understand the cancellation proc
092900-    'ess, notice periods, and refund policy before subscribing.'.
093000     05  FILLER PIC 9(03) VALUE 090.                             !@06A
093100     05  FILLER PIC X(28) VALUE 'Liability & Warranties'.
093200     05  FILLER PIC X(180) VALUE 'Be aware of limited liability cl
093300-    'auses that may affect your legal rights in case of issues.'.
093400     05  FILLER PIC 9(03) VALUE 090.                             !@06A
093500     05  FILLER PIC X(28) VALUE 'Terms Modification'.
093600     05  FILLER PIC X(180) VALUE 'Check how you''ll be notified of
093700-    ' changes to terms and your options if you disagree with chan
093800-    'ges.'.
093900     05  FILLER PIC 9(03) VALUE 095.                             !@06A
094000     05  FILLER PIC X(28) VALUE 'Location Services'.
094100     05  FILLER PIC X(180) VALUE 'Consider if location tracking is
094200-    ' necessary for the service and review location privacy setti
094300-    'ngs.'.
094400     05  FILLER PIC 9(03) VALUE 096.                             !@06A
094500     05  FILLER PIC X(28) VALUE 'Legal & Disputes'.
094600     05  FILLER PIC X(180) VALUE 'Understand dispute resolution pr
094700-    'ocesses, arbitration clauses, and your legal rights.'.
094800     05  FILLER PIC 9(03) VALUE 084.                             !@06A
094900     05  FILLER PIC X(28) VALUE 'Payment Terms'.
095000     05  FILLER PIC X(180) VALUE 'Review billing cycles, automatic
095100-    ' renewals, and cancellation fees before agreeing to paid ser
095200-    'vices.'.
095300     05  FILLER PIC 9(03) VALUE 098.                             !@06A
095400     05  FILLER PIC X(28) VALUE 'Account Management'.
095500     05  FILLER PIC X(180) VALUE 'Understand account termination p
095600-    'olicies and what happens to your data when you close your ac
095700-    'count.'.
095800     05  FILLER PIC 9(03) VALUE 098.                             !@06A
095900     05  FILLER PIC X(28) VALUE 'General Terms'.
096000     05  FILLER PIC X(180) VALUE 'Review this clause carefully and
096100-    ' consider its implications.'.
096200     05  FILLER PIC 9(03) VALUE 059.                             !@06A
096300 01  WS-SUGGESTION-TABLE REDEFINES WS-SUGGESTION-VALUES.         APKCLRSK
096400     05  WS-SUG-ENTRY OCCURS 11 TIMES INDEXED BY WS-SUG-INDEX.   APKCLRSK
096500         10  WS-SUG-CATEGORY    PIC X(28).                       APKCLRSK
096600         10  WS-SUG-TEXT        PIC X(180).                      APKCLRSK
096700         10  WS-SUG-TEXT-LEN    PIC 9(03).                       !@06A
096800
096900* 4-tier risk prefix/suffix table (DRC3188) -- the tier whose    !@06A
097000* floor the clause score clears, scanning high to low, supplies  !@06A
097100* the text STRING-ed around the base suggestion sentence.        !@06A
097200 01  WS-RISK-TIER-VALUES.                                        !@06A
097300     05  FILLER PIC S9V99 VALUE +0.70.                           !@06A
097400     05  FILLER PIC X(14) VALUE 'HIGH RISK: '.                   !@06A
097500     05  FILLER PIC 9(02) VALUE 11.                              !@06A
097600     05  FILLER PIC X(80) VALUE ' Consider if you''re comfortable
097700-    'accepting these terms or if alternatives exist.'.          !@06A
097800     05  FILLER PIC 9(02) VALUE 79.                              !@06A
097900     05  FILLER PIC S9V99 VALUE +0.50.                           !@06A
098000     05  FILLER PIC X(14) VALUE 'MEDIUM RISK: '.                 !@06A
098100     05  FILLER PIC 9(02) VALUE 13.                              !@06A
098200     05  FILLER PIC X(80) VALUE ' Weigh the benefits against poten
098300-    'tial privacy concerns.'.                                   !@06A
098400     05  FILLER PIC 9(02) VALUE 55.                              !@06A
098500     05  FILLER PIC S9V99 VALUE +0.25.                           !@06A
098600     05  FILLER PIC X(14) VALUE 'LOW RISK: '.                    !@06A
098700     05  FILLER PIC 9(02) VALUE 10.                              !@06A
098800     05  FILLER PIC X(80) VALUE SPACES.                          !@06A
098900     05  FILLER PIC 9(02) VALUE 00.                              !@06A
099000     05  FILLER PIC S9V99 VALUE +0.00.                           !@06A
099100     05  FILLER PIC X(14) VALUE SPACES.                          !@06A
099200     05  FILLER PIC 9(02) VALUE 00.                              !@06A
099300     05  FILLER PIC X(80) VALUE SPACES.                          !@06A
099400     05  FILLER PIC 9(02) VALUE 00.                              !@06A
099500 01  WS-RISK-TIER-TABLE REDEFINES WS-RISK-TIER-VALUES.           !@06A
099600     05  WS-RT-ENTRY OCCURS 4 TIMES INDEXED BY WS-RT-INDEX.      !@06A
099700         10  WS-RT-FLOOR        PIC S9V99.                       !@06A
099800         10  WS-RT-PREFIX       PIC X(14).                       !@06A
099900         10  WS-RT-PREFIX-LEN   PIC 9(02).                       !@06A
100000         10  WS-RT-SUFFIX       PIC X(80).                       !@06A
100100         10  WS-RT-SUFFIX-LEN   PIC 9(02).                       !@06A
100200
100300 PROCEDURE DIVISION.                                             APKCLRSK
100400 EJECT                                                           APKCLRSK
100500* 0000-MAIN-CONTROL                                              APKCLRSK
100600* driver paragraph -- one pass per document until DOCIN is       APKCLRSK
100700* exhausted, then the run-total DISPLAY block.                   APKCLRSK
100800 0000-MAIN-CONTROL.                                              APKCLRSK
100900     PERFORM 1000-INITIALIZE                                     APKCLRSK
101000         THRU 1000-EXIT.                                         APKCLRSK
101100     PERFORM 2000-PROCESS-DOCUMENT                               APKCLRSK
101200         THRU 2000-EXIT                                          APKCLRSK
101300         UNTIL WS-EOF-DOCIN.                                     APKCLRSK
101400     PERFORM 9000-TERMINATE                                      APKCLRSK
101500         THRU 9000-EXIT.                                         APKCLRSK
101600     GOBACK.                                                     APKCLRSK
101700 0000-EXIT.                                                      APKCLRSK
101800     EXIT.                                                       APKCLRSK
101900
102000 EJECT                                                           APKCLRSK
102100* 1000-INITIALIZE                                                APKCLRSK
102200* open the three data sets, prime the first READ, and window the !@02A
102300* run date the same way every program in this suite does.        !@02A
102400 1000-INITIALIZE.                                                APKCLRSK
102500     ACCEPT WS-RUN-DATE-FIELD FROM DATE.                         APKCLRSK
102600     IF WS-RUN-DATE-YY NOT LESS THAN 70                          !@02A
102700         SET WS-RUN-DATE-IS-1900 TO TRUE                         !@02A
102800     ELSE                                                        !@02A
102900         SET WS-RUN-DATE-IS-2000 TO TRUE                         !@02A
103000     END-IF.                                                     !@02A
103100     OPEN INPUT DOCUMENT-IN.                                     APKCLRSK
103200     IF NOT DOCIN-OK                                             APKCLRSK
103300         DISPLAY PGMNAME ' OPEN FAILED ON DOCIN  FS=' FS-DOCIN   APKCLRSK
103400         MOVE 0100 TO ABEND-CODE                                 APKCLRSK
103500         CALL ABND-PGM USING ABEND-CODE                          APKCLRSK
103600     END-IF.                                                     APKCLRSK
103700     OPEN OUTPUT CLAUSE-OUT.                                     APKCLRSK
103800     IF NOT CLAUSEOUT-OK                                         APKCLRSK
103900         DISPLAY PGMNAME ' OPEN FAIL CLAUSEOUT FS=' FS-CLAUSEOUT APKCLRSK
104000         MOVE 0101 TO ABEND-CODE                                 APKCLRSK
104100         CALL ABND-PGM USING ABEND-CODE                          APKCLRSK
104200     END-IF.                                                     APKCLRSK
104300     OPEN OUTPUT SUMMARY-OUT.                                    APKCLRSK
104400     IF NOT SUMOUT-OK                                            APKCLRSK
104500         DISPLAY PGMNAME ' OPEN FAILED ON SUMOUT   FS=' FS-SUMOUTAPKCLRSK
104600         MOVE 0102 TO ABEND-CODE                                 APKCLRSK
104700         CALL ABND-PGM USING ABEND-CODE                          APKCLRSK
104800     END-IF.                                                     APKCLRSK
104900     PERFORM 2900-READ-DOCUMENT-IN                               APKCLRSK
105000         THRU 2900-EXIT.                                         APKCLRSK
105100 1000-EXIT.                                                      APKCLRSK
105200     EXIT.                                                       APKCLRSK
105300
105400 EJECT                                                           APKCLRSK
105500* 2000-PROCESS-DOCUMENT                                          APKCLRSK
105600* one full pass: lower-case the content, split it into clauses,  APKCLRSK
105700* edit/score/categorize/suggest each one, rank, truncate, number,APKCLRSK
105800* write the clauses, then write the document summary.            APKCLRSK
105900 2000-PROCESS-DOCUMENT.                                          APKCLRSK
106000     ADD 1 TO WS-DOCS-READ.                                      APKCLRSK
106100     MOVE DOC-ID            TO WS-WORK-DOC-ID.                   APKCLRSK
106200     MOVE DOC-FILENAME      TO WS-WORK-FILENAME.                 APKCLRSK
106300     MOVE DOC-CONTENT-LEN   TO WS-WORK-CONTENT-LEN.              APKCLRSK
106400     MOVE DOC-CONTENT       TO WS-WORK-CONTENT.                  APKCLRSK
106500     MOVE ZERO              TO WS-CAND-CNTR.                     APKCLRSK
106600     MOVE ZERO              TO WS-DOC-HIGH-RISK-CNTR.            !@05A
106700     PERFORM 3100-LOWER-CASE-CONTENT                             APKCLRSK
106800         THRU 3100-EXIT.                                         APKCLRSK
106900     PERFORM 3200-SPLIT-CLAUSES                                  APKCLRSK
107000         THRU 3200-EXIT.                                         APKCLRSK
107100     PERFORM 7000-SORT-CANDIDATES                                APKCLRSK
107200         THRU 7000-EXIT.                                         APKCLRSK
107300     PERFORM 7500-NUMBER-AND-WRITE                               APKCLRSK
107400         THRU 7500-EXIT.                                         APKCLRSK
107500     PERFORM 8000-WRITE-SUMMARY                                  APKCLRSK
107600         THRU 8000-EXIT.                                         APKCLRSK
107700     PERFORM 2900-READ-DOCUMENT-IN                               APKCLRSK
107800         THRU 2900-EXIT.                                         APKCLRSK
107900 2000-EXIT.                                                      APKCLRSK
108000     EXIT.                                                       APKCLRSK
108100
108200 EJECT                                                           APKCLRSK
108300* 2900-READ-DOCUMENT-IN                                          APKCLRSK
108400 2900-READ-DOCUMENT-IN.                                          APKCLRSK
108500     READ DOCUMENT-IN                                            APKCLRSK
108600         AT END                                                  APKCLRSK
108700             SET WS-EOF-DOCIN TO TRUE                            APKCLRSK
108800     END-READ.                                                   APKCLRSK
108900 2900-EXIT.                                                      APKCLRSK
109000     EXIT.                                                       APKCLRSK
109100
109200 EJECT                                                           APKCLRSK
109300* 3100-LOWER-CASE-CONTENT                                        APKCLRSK
109400* fold the working copy of the document text to lower case beforeAPKCLRSK
109500* any keyword testing -- INSPECT CONVERTING, no intrinsic.       APKCLRSK
109600 3100-LOWER-CASE-CONTENT.                                        APKCLRSK
109700     INSPECT WS-WORK-CONTENT                                     APKCLRSK
109800         CONVERTING                                              APKCLRSK
109900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                        APKCLRSK
110000         TO                                                      APKCLRSK
110100             'abcdefghijklmnopqrstuvwxyz'.                       APKCLRSK
110200 3100-EXIT.                                                      APKCLRSK
110300     EXIT.                                                       APKCLRSK
110400
110500 EJECT                                                           APKCLRSK
110600* 3200-SPLIT-CLAUSES                                             APKCLRSK
110700* scan the lower-cased content one byte at a time; a run of      APKCLRSK
110800* delimiter characters ('.', '!', '?') ends a clause.  The tail  APKCLRSK
110900* after the last delimiter, if any, is emitted too.  (Per DRC3572!@11A
111000* the delimiter test went back to a 3-way literal compare -- no  !@11A
111100* other program in the shop uses a SPECIAL-NAMES CLASS condition !@11A
111200* and audit flagged this one as a one-off.)                      !@11A
111300 3200-SPLIT-CLAUSES.                                             APKCLRSK
111400     MOVE 1 TO WS-SPLIT-START.                                   APKCLRSK
111500     PERFORM 3210-SCAN-ONE-CHAR                                  APKCLRSK
111600         THRU 3210-EXIT                                          APKCLRSK
111700         VARYING WS-SPLIT-POS FROM 1 BY 1                        APKCLRSK
111800         UNTIL WS-SPLIT-POS > WS-WORK-CONTENT-LEN.               APKCLRSK
111900     IF WS-SPLIT-START NOT GREATER THAN WS-WORK-CONTENT-LEN      APKCLRSK
112000         MOVE WS-WORK-CONTENT-LEN TO WS-SPLIT-SEG-END            APKCLRSK
112100         PERFORM 3250-EMIT-CLAUSE-SEGMENT                        APKCLRSK
112200             THRU 3250-EXIT                                      APKCLRSK
112300     END-IF.                                                     APKCLRSK
112400 3200-EXIT.                                                      APKCLRSK
112500     EXIT.                                                       APKCLRSK
112600
112700* 3210-SCAN-ONE-CHAR -- tests one byte of the content for a      APKCLRSK
112800* delimiter; on a delimiter, closes off the clause in progress   APKCLRSK
112900* (if any) and restarts the clause pointer past it.              APKCLRSK
113000 3210-SCAN-ONE-CHAR.                                             APKCLRSK
113100     MOVE WS-WORK-CONTENT (WS-SPLIT-POS : 1) TO WS-SPLIT-ONE-CHAR.APKCLRSK
113200     IF WS-SPLIT-ONE-CHAR = '.' OR WS-SPLIT-ONE-CHAR = '!'       !@11A
113300-       OR WS-SPLIT-ONE-CHAR = '?'
113400         IF WS-SPLIT-POS GREATER THAN WS-SPLIT-START             APKCLRSK
113500             COMPUTE WS-SPLIT-SEG-END = WS-SPLIT-POS - 1         APKCLRSK
113600             PERFORM 3250-EMIT-CLAUSE-SEGMENT                    APKCLRSK
113700                 THRU 3250-EXIT                                  APKCLRSK
113800         END-IF                                                  APKCLRSK
113900         COMPUTE WS-SPLIT-START = WS-SPLIT-POS + 1               APKCLRSK
114000     END-IF.                                                     APKCLRSK
114100 3210-EXIT.                                                      APKCLRSK
114200     EXIT.                                                       APKCLRSK
114300
114400* 3250-EMIT-CLAUSE-SEGMENT -- lifts WS-SPLIT-START thru          APKCLRSK
114500* WS-SPLIT-SEG-END out of the content and hands it to the        APKCLRSK
114600* per-clause edit paragraph.                                     APKCLRSK
114700 3250-EMIT-CLAUSE-SEGMENT.                                       APKCLRSK
114800     COMPUTE WS-CLAUSE-LEN =                                     APKCLRSK
114900         WS-SPLIT-SEG-END - WS-SPLIT-START + 1.                  APKCLRSK
115000     MOVE SPACES TO WS-CLAUSE-RAW.                               APKCLRSK
115100     MOVE WS-WORK-CONTENT (WS-SPLIT-START : WS-CLAUSE-LEN)       APKCLRSK
115200         TO WS-CLAUSE-RAW.                                       APKCLRSK
115300     PERFORM 3300-EDIT-ONE-CLAUSE                                APKCLRSK
115400         THRU 3300-EXIT.                                         APKCLRSK
115500 3250-EXIT.                                                      APKCLRSK
115600     EXIT.                                                       APKCLRSK
115700
115800 EJECT                                                           APKCLRSK
115900* 3300-EDIT-ONE-CLAUSE                                           APKCLRSK
116000* trim, length-gate, score, threshold-gate, categorize, build a  APKCLRSK
116100* suggestion, capitalize, and file one candidate clause.         APKCLRSK
116200 3300-EDIT-ONE-CLAUSE.                                           APKCLRSK
116300     PERFORM 3310-TRIM-CLAUSE                                    APKCLRSK
116400         THRU 3310-EXIT.                                         APKCLRSK
116500     IF WS-TRIM-LEN LESS THAN WS-MIN-CLAUSE-LEN                  APKCLRSK
116600         GO TO 3300-EXIT                                         APKCLRSK
116700     END-IF.                                                     APKCLRSK
116800     MOVE SPACES TO WS-CLAUSE-TRIMMED.                           APKCLRSK
116900     MOVE WS-CLAUSE-RAW (WS-TRIM-FIRST : WS-TRIM-LEN)            APKCLRSK
117000         TO WS-CLAUSE-TRIMMED.                                   APKCLRSK
117100     MOVE WS-TRIM-LEN TO WS-CLAUSE-LEN.                          APKCLRSK
117200     PERFORM 4000-SCORE-CLAUSE                                   APKCLRSK
117300         THRU 4000-EXIT.                                         APKCLRSK
117400     IF WS-CLAUSE-SCORE NOT GREATER THAN WS-MIN-SCORE-KEEP       APKCLRSK
117500         GO TO 3300-EXIT                                         APKCLRSK
117600     END-IF.                                                     APKCLRSK
117700     PERFORM 5000-CATEGORIZE-CLAUSE                              APKCLRSK
117800         THRU 5000-EXIT.                                         APKCLRSK
117900     PERFORM 6000-BUILD-SUGGESTION                               APKCLRSK
118000         THRU 6000-EXIT.                                         APKCLRSK
118100     IF WS-CLAUSE-TRIMMED (1:1) NOT LESS THAN 'a'                !@01A
118200        AND WS-CLAUSE-TRIMMED (1:1) NOT GREATER THAN 'z'         !@01A
118300         INSPECT WS-CLAUSE-TRIMMED (1:1)                         !@01A
118400             CONVERTING                                          !@01A
118500                 'abcdefghijklmnopqrstuvwxyz'                    !@01A
118600             TO                                                  !@01A
118700                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                    !@01A
118800     END-IF.                                                     !@01A
118900     ADD 1 TO WS-CLAUSES-FOUND-TOTAL.                            APKCLRSK
119000     IF WS-CAND-CNTR LESS THAN 300                               APKCLRSK
119100         ADD 1 TO WS-CAND-CNTR                                   APKCLRSK
119200         SET WS-CAND-INDEX TO WS-CAND-CNTR                       APKCLRSK
119300         MOVE WS-CLAUSE-TRIMMED                                  APKCLRSK
119400                 TO WS-CAND-TEXT (WS-CAND-INDEX)                 APKCLRSK
119500         MOVE WS-CLAUSE-CATEGORY                                 APKCLRSK
119600                 TO WS-CAND-CATEGORY (WS-CAND-INDEX)             APKCLRSK
119700         MOVE WS-CLAUSE-SCORE                                    APKCLRSK
119800                 TO WS-CAND-SCORE (WS-CAND-INDEX)                APKCLRSK
119900         MOVE WS-CLAUSE-SUGGESTION                               APKCLRSK
120000                 TO WS-CAND-SUGGESTION (WS-CAND-INDEX)           APKCLRSK
120100         MOVE WS-CAND-CNTR                                       APKCLRSK
120200                 TO WS-CAND-ORIG-SEQ (WS-CAND-INDEX)             APKCLRSK
120300     END-IF.                                                     APKCLRSK
120400 3300-EXIT.                                                      APKCLRSK
120500     EXIT.                                                       APKCLRSK
120600
120700* 3310-TRIM-CLAUSE -- no FUNCTION TRIM in this shop's dialect, soAPKCLRSK
120800* the leading and trailing blanks are found by explicit scan.    APKCLRSK
120900 3310-TRIM-CLAUSE.                                               APKCLRSK
121000     SET WS-TRIM-NOT-FOUND-FIRST TO TRUE.                        APKCLRSK
121100     MOVE 1 TO WS-TRIM-FIRST.                                    APKCLRSK
121200     PERFORM 3311-SCAN-FIRST-NONBLANK                            APKCLRSK
121300         THRU 3311-EXIT                                          APKCLRSK
121400         VARYING WS-TRIM-IDX FROM 1 BY 1                         APKCLRSK
121500         UNTIL WS-TRIM-IDX > WS-CLAUSE-LEN.                      APKCLRSK
121600     SET WS-TRIM-NOT-FOUND-LAST TO TRUE.                         APKCLRSK
121700     MOVE WS-CLAUSE-LEN TO WS-TRIM-LAST.                         APKCLRSK
121800     PERFORM 3312-SCAN-LAST-NONBLANK                             APKCLRSK
121900         THRU 3312-EXIT                                          APKCLRSK
122000         VARYING WS-TRIM-IDX FROM WS-CLAUSE-LEN BY -1            APKCLRSK
122100         UNTIL WS-TRIM-IDX < 1.                                  APKCLRSK
122200     IF WS-TRIM-NOT-FOUND-FIRST                                  APKCLRSK
122300         MOVE ZERO TO WS-TRIM-LEN                                APKCLRSK
122400     ELSE                                                        APKCLRSK
122500         COMPUTE WS-TRIM-LEN =                                   APKCLRSK
122600             WS-TRIM-LAST - WS-TRIM-FIRST + 1                    APKCLRSK
122700     END-IF.                                                     APKCLRSK
122800 3310-EXIT.                                                      APKCLRSK
122900     EXIT.                                                       APKCLRSK
123000
123100 3311-SCAN-FIRST-NONBLANK.                                       APKCLRSK
123200     IF WS-TRIM-NOT-FOUND-FIRST                                  APKCLRSK
123300         IF WS-CLAUSE-RAW (WS-TRIM-IDX : 1) NOT = SPACE          APKCLRSK
123400             MOVE WS-TRIM-IDX TO WS-TRIM-FIRST                   APKCLRSK
123500             SET WS-TRIM-FOUND-FIRST TO TRUE                     APKCLRSK
123600         END-IF                                                  APKCLRSK
123700     END-IF.                                                     APKCLRSK
123800 3311-EXIT.                                                      APKCLRSK
123900     EXIT.                                                       APKCLRSK
124000
124100 3312-SCAN-LAST-NONBLANK.                                        APKCLRSK
124200     IF WS-TRIM-NOT-FOUND-LAST                                   APKCLRSK
124300         IF WS-CLAUSE-RAW (WS-TRIM-IDX : 1) NOT = SPACE          APKCLRSK
124400             MOVE WS-TRIM-IDX TO WS-TRIM-LAST                    APKCLRSK
124500             SET WS-TRIM-FOUND-LAST TO TRUE                      APKCLRSK
124600         END-IF                                                  APKCLRSK
124700     END-IF.                                                     APKCLRSK
124800 3312-EXIT.                                                      APKCLRSK
124900     EXIT.                                                       APKCLRSK
125000
125100* 4000-SCORE-CLAUSE -- drives the risk-pattern table for this oneAPKCLRSK
125200* clause.  Each pattern that matches (all parts found in order)  APKCLRSK
125300* counts as one hit; the clause score is the highest weight amongAPKCLRSK
125400* the hits, boosted 0.10 for every hit past the first, capped at APKCLRSK
125500* 1.00, and only then are the two phrase overrides applied -- see!@08A
125600* 4200-APPLY-OVERRIDE-BOOSTS.                                    !@08A
125700 4000-SCORE-CLAUSE.                                              APKCLRSK
125800     MOVE ZERO TO WS-CLAUSE-HIT-CNTR.                            APKCLRSK
125900     MOVE ZERO TO WS-CLAUSE-MAX-WEIGHT.                          APKCLRSK
126000     MOVE WS-CLAUSE-TRIMMED TO WS-FS-TEXT.                       APKCLRSK
126100     MOVE WS-TRIM-LEN TO WS-FS-TEXT-LEN.                         APKCLRSK
126200     PERFORM 4100-TEST-ONE-PATTERN                               APKCLRSK
126300         THRU 4100-EXIT                                          APKCLRSK
126400         VARYING WS-RISK-INDEX FROM 1 BY 1                       APKCLRSK
126500         UNTIL WS-RISK-INDEX > 44.                               APKCLRSK
126600     IF WS-CLAUSE-HIT-CNTR > 1                                   APKCLRSK
126700         COMPUTE WS-CLAUSE-SCORE =                               APKCLRSK
126800             WS-CLAUSE-MAX-WEIGHT +                              APKCLRSK
126900             (WS-CLAUSE-HIT-CNTR - 1) * WS-NCOUNT-BOOST-UNIT     APKCLRSK
127000     ELSE                                                        APKCLRSK
127100         MOVE WS-CLAUSE-MAX-WEIGHT TO WS-CLAUSE-SCORE            APKCLRSK
127200     END-IF.                                                     APKCLRSK
127300     IF WS-CLAUSE-SCORE > WS-MAX-SCORE-CAP                       APKCLRSK
127400         MOVE WS-MAX-SCORE-CAP TO WS-CLAUSE-SCORE                APKCLRSK
127500     END-IF.                                                     APKCLRSK
127600     PERFORM 4200-APPLY-OVERRIDE-BOOSTS THRU 4200-EXIT.          !@08A
127700 4000-EXIT.                                                      APKCLRSK
127800     EXIT.                                                       APKCLRSK
127900
128000* 4100-TEST-ONE-PATTERN -- tests risk-pattern table entry        APKCLRSK
128100* WS-RISK-INDEX.  Part A must be present; if part B is coded it  APKCLRSK
128200* must follow part A, and part C if coded must follow part B.    APKCLRSK
128300 4100-TEST-ONE-PATTERN.                                          APKCLRSK
128400     MOVE WS-RP-PART-A-LEN (WS-RISK-INDEX)                       APKCLRSK
128500         TO WS-FS-PATTERN-LEN.                                   APKCLRSK
128600     IF WS-FS-PATTERN-LEN = ZERO                                 APKCLRSK
128700         GO TO 4100-EXIT                                         APKCLRSK
128800     END-IF.                                                     APKCLRSK
128900     MOVE WS-RP-PART-A (WS-RISK-INDEX) TO WS-FS-PATTERN.         APKCLRSK
129000     MOVE 1 TO WS-FS-START-POS.                                  APKCLRSK
129100     PERFORM 4110-FIND-SUBSTRING THRU 4110-EXIT.                 APKCLRSK
129200     IF WS-FS-FOUND-POS = ZERO                                   APKCLRSK
129300         GO TO 4100-EXIT                                         APKCLRSK
129400     END-IF.                                                     APKCLRSK
129500     IF WS-RP-PART-B-LEN (WS-RISK-INDEX) > ZERO                  APKCLRSK
129600         COMPUTE WS-FS-START-POS =                               APKCLRSK
129700             WS-FS-FOUND-POS + WS-RP-PART-A-LEN (WS-RISK-INDEX)  APKCLRSK
129800         MOVE WS-RP-PART-B-LEN (WS-RISK-INDEX)                   APKCLRSK
129900             TO WS-FS-PATTERN-LEN                                APKCLRSK
130000         MOVE WS-RP-PART-B (WS-RISK-INDEX) TO WS-FS-PATTERN      APKCLRSK
130100         PERFORM 4110-FIND-SUBSTRING THRU 4110-EXIT              APKCLRSK
130200         IF WS-FS-FOUND-POS = ZERO                               APKCLRSK
130300             GO TO 4100-EXIT                                     APKCLRSK
130400         END-IF                                                  APKCLRSK
130500         IF WS-RP-PART-C-LEN (WS-RISK-INDEX) > ZERO              APKCLRSK
130600             MOVE WS-RP-PART-C-LEN (WS-RISK-INDEX)               APKCLRSK
130700                 TO WS-FS-PATTERN-LEN                            APKCLRSK
130800             MOVE WS-RP-PART-C (WS-RISK-INDEX)                   APKCLRSK
130900                 TO WS-FS-PATTERN                                APKCLRSK
131000             IF WS-RP-PART-C-GAP (WS-RISK-INDEX) = 99            !@09A
131100                 COMPUTE WS-FS-START-POS = WS-FS-FOUND-POS +     APKCLRSK
131200                     WS-RP-PART-B-LEN (WS-RISK-INDEX)            APKCLRSK
131300                 PERFORM 4110-FIND-SUBSTRING THRU 4110-EXIT      APKCLRSK
131400             ELSE                                                !@09A
131500                 COMPUTE WS-FS-START-POS = WS-FS-FOUND-POS +     !@09A
131600                     WS-RP-PART-B-LEN (WS-RISK-INDEX) +          !@09A
131700                     WS-RP-PART-C-GAP (WS-RISK-INDEX)            !@09A
131800                 PERFORM 4130-TEST-EXACT-POS THRU 4130-EXIT      !@09A
131900             END-IF                                              !@09A
132000             IF WS-FS-FOUND-POS = ZERO                           APKCLRSK
132100                 GO TO 4100-EXIT                                 APKCLRSK
132200             END-IF                                              APKCLRSK
132300         END-IF                                                  APKCLRSK
132400     END-IF.                                                     APKCLRSK
132500     ADD 1 TO WS-CLAUSE-HIT-CNTR.                                APKCLRSK
132600     IF WS-RP-WEIGHT (WS-RISK-INDEX) > WS-CLAUSE-MAX-WEIGHT      APKCLRSK
132700         MOVE WS-RP-WEIGHT (WS-RISK-INDEX)                       APKCLRSK
132800             TO WS-CLAUSE-MAX-WEIGHT                             APKCLRSK
132900     END-IF.                                                     APKCLRSK
133000 4100-EXIT.                                                      APKCLRSK
133100     EXIT.                                                       APKCLRSK
133200
133300* 4110-FIND-SUBSTRING -- general purpose substring locate, sharedAPKCLRSK
133400* by the scoring and categorizing paragraphs below.  Searches    APKCLRSK
133500* WS-FS-TEXT (WS-FS-TEXT-LEN) for WS-FS-PATTERN (WS-FS-PATTERN-  APKCLRSK
133600* LEN) starting at WS-FS-START-POS.  Returns WS-FS-FOUND-POS,    APKCLRSK
133700* zero if the pattern was not found.                             APKCLRSK
133800 4110-FIND-SUBSTRING.                                            APKCLRSK
133900     MOVE ZERO TO WS-FS-FOUND-POS.                               APKCLRSK
134000     COMPUTE WS-FS-LIMIT =                                       APKCLRSK
134100         WS-FS-TEXT-LEN - WS-FS-PATTERN-LEN + 1.                 APKCLRSK
134200     IF WS-FS-PATTERN-LEN = ZERO OR WS-FS-LIMIT < WS-FS-START-POSAPKCLRSK
134300         GO TO 4110-EXIT                                         APKCLRSK
134400     END-IF.                                                     APKCLRSK
134500     PERFORM 4120-SCAN-ONE-POS                                   APKCLRSK
134600         THRU 4120-EXIT                                          APKCLRSK
134700         VARYING WS-FS-IDX FROM WS-FS-START-POS BY 1             APKCLRSK
134800         UNTIL WS-FS-IDX > WS-FS-LIMIT                           APKCLRSK
134900            OR WS-FS-FOUND-POS NOT = ZERO.                       APKCLRSK
135000 4110-EXIT.                                                      APKCLRSK
135100     EXIT.                                                       APKCLRSK
135200
135300 4120-SCAN-ONE-POS.                                              APKCLRSK
135400     IF WS-FS-FOUND-POS = ZERO                                   APKCLRSK
135500         IF WS-FS-TEXT (WS-FS-IDX : WS-FS-PATTERN-LEN) =         APKCLRSK
135600                 WS-FS-PATTERN (1 : WS-FS-PATTERN-LEN)           APKCLRSK
135700             MOVE WS-FS-IDX TO WS-FS-FOUND-POS                   APKCLRSK
135800         END-IF                                                  APKCLRSK
135900     END-IF.                                                     APKCLRSK
136000 4120-EXIT.                                                      APKCLRSK
136100     EXIT.                                                       APKCLRSK
136200
136300* 4130-TEST-EXACT-POS -- same compare as 4120-SCAN-ONE-POS but   !@09A
136400* pinned to WS-FS-START-POS instead of scanning forward; used when!@09A
136500* WS-RP-PART-C-GAP fixes how many wildcard characters may fall   !@09A
136600* between part B and part C.  Returns WS-FS-FOUND-POS non-zero   !@09A
136700* only when WS-FS-PATTERN matches at that exact position.        !@09A
136800 4130-TEST-EXACT-POS.                                            !@09A
136900     MOVE ZERO TO WS-FS-FOUND-POS.                               !@09A
137000     COMPUTE WS-FS-LIMIT =                                       !@09A
137100         WS-FS-TEXT-LEN - WS-FS-PATTERN-LEN + 1.                 !@09A
137200     IF WS-FS-PATTERN-LEN = ZERO OR WS-FS-START-POS > WS-FS-LIMIT!@09A
137300         GO TO 4130-EXIT                                         !@09A
137400     END-IF.                                                     !@09A
137500     IF WS-FS-TEXT (WS-FS-START-POS : WS-FS-PATTERN-LEN) =       !@09A
137600             WS-FS-PATTERN (1 : WS-FS-PATTERN-LEN)               !@09A
137700         MOVE WS-FS-START-POS TO WS-FS-FOUND-POS                 !@09A
137800     END-IF.                                                     !@09A
137900 4130-EXIT.                                                      !@09A
138000     EXIT.                                                       !@09A
138100
138200* 4200-APPLY-OVERRIDE-BOOSTS -- two phrase overrides the businessAPKCLRSK
138300* side asked for over and above the pattern table: a sale of dataAPKCLRSK
138400* or information floors the score at 0.90, and a no-opt-out      APKCLRSK
138500* clause floors it at 0.85.  Neither one adds to the hit counter,APKCLRSK
138600* and per DRC3512 both now run after 4000-SCORE-CLAUSE has already!@08A
138700* applied the N-count boost and the 1.00 cap, flooring the final !@08A
138800* WS-CLAUSE-SCORE rather than the raw per-pattern max weight.    !@08A
138900* Per DRC3568 each override word is found (or not) on its own,   !@11A
139000* starting the search over at position 1 every time -- SELL and  !@11A
139100* DATA/INFORMATION are plain unordered containment, not one found!@11A
139200* eventually followed by the other, and the same goes for CANNOT !@11A
139300* and OPT; a clause can carry all these words in any order.      !@11A
139400 4200-APPLY-OVERRIDE-BOOSTS.                                     APKCLRSK
139500     MOVE WS-CLAUSE-TRIMMED TO WS-FS-TEXT.                       APKCLRSK
139600     MOVE WS-TRIM-LEN TO WS-FS-TEXT-LEN.                         APKCLRSK
139700     SET WS-OB-SELL-NOT-FOUND TO TRUE.                           !@11A
139800     SET WS-OB-DATAINFO-NOT-FOUND TO TRUE.                       !@11A
139900     SET WS-OB-CANNOT-NOT-FOUND TO TRUE.                         !@11A
140000     SET WS-OB-OPT-NOT-FOUND TO TRUE.                            !@11A
140100     MOVE 'sell' TO WS-FS-PATTERN.                               APKCLRSK
140200     MOVE 4 TO WS-FS-PATTERN-LEN.                                APKCLRSK
140300     MOVE 1 TO WS-FS-START-POS.                                  APKCLRSK
140400     PERFORM 4110-FIND-SUBSTRING THRU 4110-EXIT.                 APKCLRSK
140500     IF WS-FS-FOUND-POS NOT = ZERO                               APKCLRSK
140600         SET WS-OB-SELL-FOUND TO TRUE                            !@11A
140700     END-IF.                                                     APKCLRSK
140800     MOVE 'data' TO WS-FS-PATTERN.                               !@11A
140900     MOVE 4 TO WS-FS-PATTERN-LEN.                                !@11A
141000     MOVE 1 TO WS-FS-START-POS.                                  !@11A
141100     PERFORM 4110-FIND-SUBSTRING THRU 4110-EXIT.                 !@11A
141200     IF WS-FS-FOUND-POS NOT = ZERO                               !@11A
141300         SET WS-OB-DATAINFO-FOUND TO TRUE                        !@11A
141400     ELSE                                                        !@11A
141500         MOVE 'information' TO WS-FS-PATTERN                     !@11A
141600         MOVE 11 TO WS-FS-PATTERN-LEN                            !@11A
141700         MOVE 1 TO WS-FS-START-POS                               !@11A
141800         PERFORM 4110-FIND-SUBSTRING THRU 4110-EXIT              !@11A
141900         IF WS-FS-FOUND-POS NOT = ZERO                           !@11A
142000             SET WS-OB-DATAINFO-FOUND TO TRUE                    !@11A
142100         END-IF                                                  !@11A
142200     END-IF.                                                     !@11A
142300     IF WS-OB-SELL-FOUND AND WS-OB-DATAINFO-FOUND                !@11A
142400         IF WS-OVERRIDE-BOOST-1 > WS-CLAUSE-SCORE                !@08A
142500             MOVE WS-OVERRIDE-BOOST-1 TO WS-CLAUSE-SCORE         !@08A
142600         END-IF                                                  APKCLRSK
142700     END-IF.                                                     !@11A
142800     MOVE 'cannot' TO WS-FS-PATTERN.                             APKCLRSK
142900     MOVE 6 TO WS-FS-PATTERN-LEN.                                APKCLRSK
143000     MOVE 1 TO WS-FS-START-POS.                                  APKCLRSK
143100     PERFORM 4110-FIND-SUBSTRING THRU 4110-EXIT.                 APKCLRSK
143200     IF WS-FS-FOUND-POS NOT = ZERO                               APKCLRSK
143300         SET WS-OB-CANNOT-FOUND TO TRUE                          !@11A
143400     END-IF.                                                     APKCLRSK
143500     MOVE 'opt' TO WS-FS-PATTERN.                                !@11A
143600     MOVE 3 TO WS-FS-PATTERN-LEN.                                !@11A
143700     MOVE 1 TO WS-FS-START-POS.                                  !@11A
143800     PERFORM 4110-FIND-SUBSTRING THRU 4110-EXIT.                 !@11A
143900     IF WS-FS-FOUND-POS NOT = ZERO                               !@11A
144000         SET WS-OB-OPT-FOUND TO TRUE                             !@11A
144100     END-IF.                                                     !@11A
144200     IF WS-OB-CANNOT-FOUND AND WS-OB-OPT-FOUND                   !@11A
144300         IF WS-OVERRIDE-BOOST-2 > WS-CLAUSE-SCORE                !@08A
144400             MOVE WS-OVERRIDE-BOOST-2 TO WS-CLAUSE-SCORE         !@08A
144500         END-IF                                                  APKCLRSK
144600     END-IF.                                                     !@11A
144700 4200-EXIT.                                                      APKCLRSK
144800     EXIT.                                                       APKCLRSK
144900
145000* 5000-CATEGORIZE-CLAUSE -- walks the 10-rule category table in  APKCLRSK
145100* order; the first rule with a matching keyword wins.  A clause  APKCLRSK
145200* that matches nothing files under General Terms.                APKCLRSK
145300 5000-CATEGORIZE-CLAUSE.                                         APKCLRSK
145400     MOVE SPACES TO WS-CLAUSE-CATEGORY.                          APKCLRSK
145500     SET WS-CAT-NOT-FOUND TO TRUE.                               APKCLRSK
145600     MOVE WS-CLAUSE-TRIMMED TO WS-FS-TEXT.                       APKCLRSK
145700     MOVE WS-TRIM-LEN TO WS-FS-TEXT-LEN.                         APKCLRSK
145800     PERFORM 5100-TEST-ONE-CATEGORY-RULE                         APKCLRSK
145900         THRU 5100-EXIT                                          APKCLRSK
146000         VARYING WS-CR-INDEX FROM 1 BY 1                         APKCLRSK
146100         UNTIL WS-CR-INDEX > 10 OR WS-CAT-FOUND.                 APKCLRSK
146200     IF WS-CAT-NOT-FOUND                                         APKCLRSK
146300         MOVE 'General Terms' TO WS-CLAUSE-CATEGORY              APKCLRSK
146400     END-IF.                                                     APKCLRSK
146500 5000-EXIT.                                                      APKCLRSK
146600     EXIT.                                                       APKCLRSK
146700
146800* 5100-TEST-ONE-CATEGORY-RULE -- tests the keyword list for one  APKCLRSK
146900* table entry.  Rule 2 (Data Sharing) also carries the special   APKCLRSK
147000* THIRD eventually-followed-by PARTY test the keyword list alone APKCLRSK
147100* cannot express.                                                APKCLRSK
147200 5100-TEST-ONE-CATEGORY-RULE.                                    APKCLRSK
147300     IF WS-CAT-NOT-FOUND                                         APKCLRSK
147400         PERFORM 5110-TEST-ONE-KEYWORD                           APKCLRSK
147500             THRU 5110-EXIT                                      APKCLRSK
147600             VARYING WS-CR-KW-INDEX FROM 1 BY 1                  APKCLRSK
147700             UNTIL WS-CR-KW-INDEX > 6 OR WS-CAT-FOUND            APKCLRSK
147800         IF WS-CAT-NOT-FOUND AND WS-CR-INDEX = 2                 APKCLRSK
147900             MOVE 'third' TO WS-FS-PATTERN                       APKCLRSK
148000             MOVE 5 TO WS-FS-PATTERN-LEN                         APKCLRSK
148100             MOVE 1 TO WS-FS-START-POS                           APKCLRSK
148200             PERFORM 4110-FIND-SUBSTRING THRU 4110-EXIT          APKCLRSK
148300             IF WS-FS-FOUND-POS NOT = ZERO                       APKCLRSK
148400                 COMPUTE WS-FS-START-POS =                       APKCLRSK
148500                     WS-FS-FOUND-POS + 5                         APKCLRSK
148600                 MOVE 'party' TO WS-FS-PATTERN                   APKCLRSK
148700                 MOVE 5 TO WS-FS-PATTERN-LEN                     APKCLRSK
148800                 PERFORM 4110-FIND-SUBSTRING THRU 4110-EXIT      APKCLRSK
148900                 IF WS-FS-FOUND-POS NOT = ZERO                   APKCLRSK
149000                     SET WS-CAT-FOUND TO TRUE                    APKCLRSK
149100                 END-IF                                          APKCLRSK
149200             END-IF                                              APKCLRSK
149300         END-IF                                                  APKCLRSK
149400         IF WS-CAT-FOUND                                         APKCLRSK
149500             MOVE WS-CR-CATEGORY (WS-CR-INDEX)                   APKCLRSK
149600                 TO WS-CLAUSE-CATEGORY                           APKCLRSK
149700         END-IF                                                  APKCLRSK
149800     END-IF.                                                     APKCLRSK
149900 5100-EXIT.                                                      APKCLRSK
150000     EXIT.                                                       APKCLRSK
150100
150200 5110-TEST-ONE-KEYWORD.                                          APKCLRSK
150300     IF WS-CAT-NOT-FOUND                                         APKCLRSK
150400         IF WS-CR-KEYWORD-LEN (WS-CR-INDEX WS-CR-KW-INDEX) > ZEROAPKCLRSK
150500             MOVE WS-CR-KEYWORD-LEN (WS-CR-INDEX WS-CR-KW-INDEX) APKCLRSK
150600                 TO WS-FS-PATTERN-LEN                            APKCLRSK
150700             MOVE WS-CR-KEYWORD (WS-CR-INDEX WS-CR-KW-INDEX)     APKCLRSK
150800                 TO WS-FS-PATTERN                                APKCLRSK
150900             MOVE 1 TO WS-FS-START-POS                           APKCLRSK
151000             PERFORM 4110-FIND-SUBSTRING THRU 4110-EXIT          APKCLRSK
151100             IF WS-FS-FOUND-POS NOT = ZERO                       APKCLRSK
151200                 SET WS-CAT-FOUND TO TRUE                        APKCLRSK
151300             END-IF                                              APKCLRSK
151400         END-IF                                                  APKCLRSK
151500     END-IF.                                                     APKCLRSK
151600 5110-EXIT.                                                      APKCLRSK
151700     EXIT.                                                       APKCLRSK
151800
151900* 6000-BUILD-SUGGESTION -- looks up the base remediation text by APKCLRSK
152000* category, then wraps it in the risk-tier prefix/suffix that    APKCLRSK
152100* matches the clause's own score.  STRING is used with an explicitAPKCLRSK
152200* pointer so a LOW or blank tier (no prefix/suffix text) does notAPKCLRSK
152300* leave a gap of spaces in the middle of the sentence.           APKCLRSK
152400 6000-BUILD-SUGGESTION.                                          APKCLRSK
152500     MOVE SPACES TO WS-CLAUSE-SUGGESTION.                        APKCLRSK
152600     MOVE 1 TO WS-SUG-PTR.                                       APKCLRSK
152700     SET WS-SUG-INDEX TO 1.                                      APKCLRSK
152800     SEARCH WS-SUG-ENTRY                                         APKCLRSK
152900         AT END                                                  APKCLRSK
153000             SET WS-SUG-INDEX TO 11                              APKCLRSK
153100         WHEN WS-SUG-CATEGORY (WS-SUG-INDEX) = WS-CLAUSE-CATEGORYAPKCLRSK
153200             CONTINUE                                            APKCLRSK
153300     END-SEARCH.                                                 APKCLRSK
153400     SET WS-RT-INDEX TO 1.                                       APKCLRSK
153500     SEARCH WS-RT-ENTRY                                          APKCLRSK
153600         AT END                                                  APKCLRSK
153700             SET WS-RT-INDEX TO 4                                APKCLRSK
153800         WHEN WS-CLAUSE-SCORE NOT LESS THAN                      APKCLRSK
153900                   WS-RT-FLOOR (WS-RT-INDEX)                     APKCLRSK
154000             CONTINUE                                            APKCLRSK
154100     END-SEARCH.                                                 APKCLRSK
154200     IF WS-RT-PREFIX-LEN (WS-RT-INDEX) > ZERO                    APKCLRSK
154300         STRING WS-RT-PREFIX (WS-RT-INDEX)                       APKCLRSK
154400                    (1 : WS-RT-PREFIX-LEN (WS-RT-INDEX))         APKCLRSK
154500                DELIMITED BY SIZE                                APKCLRSK
154600             INTO WS-CLAUSE-SUGGESTION                           APKCLRSK
154700             WITH POINTER WS-SUG-PTR                             APKCLRSK
154800     END-IF.                                                     APKCLRSK
154900     STRING WS-SUG-TEXT (WS-SUG-INDEX)                           APKCLRSK
155000                (1 : WS-SUG-TEXT-LEN (WS-SUG-INDEX))             APKCLRSK
155100            DELIMITED BY SIZE                                    APKCLRSK
155200         INTO WS-CLAUSE-SUGGESTION                               APKCLRSK
155300         WITH POINTER WS-SUG-PTR.                                APKCLRSK
155400     IF WS-RT-SUFFIX-LEN (WS-RT-INDEX) > ZERO                    APKCLRSK
155500         STRING WS-RT-SUFFIX (WS-RT-INDEX)                       APKCLRSK
155600                    (1 : WS-RT-SUFFIX-LEN (WS-RT-INDEX))         APKCLRSK
155700                DELIMITED BY SIZE                                APKCLRSK
155800             INTO WS-CLAUSE-SUGGESTION                           APKCLRSK
155900             WITH POINTER WS-SUG-PTR                             APKCLRSK
156000     END-IF.                                                     APKCLRSK
156100 6000-EXIT.                                                      APKCLRSK
156200     EXIT.                                                       APKCLRSK
156300
156400 EJECT                                                           APKCLRSK
156500* 7000-SORT-CANDIDATES -- straight bubble sort, descending on    APKCLRSK
156600* score, ties broken by the original split sequence, then the    APKCLRSK
156700* keep-count is capped to WS-MAX-CLAUSES before anything is wrote.APKCLRSK
156800 7000-SORT-CANDIDATES.                                           APKCLRSK
156900     IF WS-CAND-CNTR > WS-MAX-CLAUSES                            APKCLRSK
157000         MOVE WS-MAX-CLAUSES TO WS-SORT-KEEP-CNT                 APKCLRSK
157100     ELSE                                                        APKCLRSK
157200         MOVE WS-CAND-CNTR TO WS-SORT-KEEP-CNT                   APKCLRSK
157300     END-IF.                                                     APKCLRSK
157400     IF WS-CAND-CNTR > 1                                         APKCLRSK
157500         PERFORM 7010-SORT-OUTER-PASS                            APKCLRSK
157600             THRU 7010-EXIT                                      APKCLRSK
157700             VARYING WS-SORT-OUTER FROM 1 BY 1                   APKCLRSK
157800             UNTIL WS-SORT-OUTER > WS-CAND-CNTR - 1              APKCLRSK
157900     END-IF.                                                     APKCLRSK
158000 7000-EXIT.                                                      APKCLRSK
158100     EXIT.                                                       APKCLRSK
158200
158300 7010-SORT-OUTER-PASS.                                           APKCLRSK
158400     PERFORM 7020-SORT-INNER-COMPARE                             APKCLRSK
158500         THRU 7020-EXIT                                          APKCLRSK
158600         VARYING WS-SORT-INNER FROM 1 BY 1                       APKCLRSK
158700         UNTIL WS-SORT-INNER > WS-CAND-CNTR - WS-SORT-OUTER.     APKCLRSK
158800 7010-EXIT.                                                      APKCLRSK
158900     EXIT.                                                       APKCLRSK
159000
159100 7020-SORT-INNER-COMPARE.                                        APKCLRSK
159200     SET WS-CAND-INDEX  TO WS-SORT-INNER.                        APKCLRSK
159300     SET WS-CAND-INDEX2 TO WS-SORT-INNER.                        APKCLRSK
159400     SET WS-CAND-INDEX2 UP BY 1.                                 APKCLRSK
159500     IF WS-CAND-SCORE (WS-CAND-INDEX) <                          APKCLRSK
159600             WS-CAND-SCORE (WS-CAND-INDEX2)                      APKCLRSK
159700         PERFORM 7030-SWAP-ENTRIES THRU 7030-EXIT                APKCLRSK
159800     ELSE                                                        APKCLRSK
159900         IF WS-CAND-SCORE (WS-CAND-INDEX) =                      APKCLRSK
160000                WS-CAND-SCORE (WS-CAND-INDEX2)                   APKCLRSK
160100            AND WS-CAND-ORIG-SEQ (WS-CAND-INDEX) >               APKCLRSK
160200                WS-CAND-ORIG-SEQ (WS-CAND-INDEX2)                APKCLRSK
160300             PERFORM 7030-SWAP-ENTRIES THRU 7030-EXIT            APKCLRSK
160400         END-IF                                                  APKCLRSK
160500     END-IF.                                                     APKCLRSK
160600 7020-EXIT.                                                      APKCLRSK
160700     EXIT.                                                       APKCLRSK
160800
160900 7030-SWAP-ENTRIES.                                              APKCLRSK
161000     MOVE WS-CAND-TEXT (WS-CAND-INDEX) TO WS-SORT-HOLD-TEXT.     APKCLRSK
161100     MOVE WS-CAND-CATEGORY (WS-CAND-INDEX)                       APKCLRSK
161200         TO WS-SORT-HOLD-CATEGORY.                               APKCLRSK
161300     MOVE WS-CAND-SCORE (WS-CAND-INDEX) TO WS-SORT-HOLD-SCORE.   APKCLRSK
161400     MOVE WS-CAND-SUGGESTION (WS-CAND-INDEX)                     APKCLRSK
161500         TO WS-SORT-HOLD-SUGGEST.                                APKCLRSK
161600     MOVE WS-CAND-ORIG-SEQ (WS-CAND-INDEX) TO WS-SORT-HOLD-SEQ.  APKCLRSK
161700     MOVE WS-CAND-TEXT (WS-CAND-INDEX2)                          APKCLRSK
161800         TO WS-CAND-TEXT (WS-CAND-INDEX).                        APKCLRSK
161900     MOVE WS-CAND-CATEGORY (WS-CAND-INDEX2)                      APKCLRSK
162000         TO WS-CAND-CATEGORY (WS-CAND-INDEX).                    APKCLRSK
162100     MOVE WS-CAND-SCORE (WS-CAND-INDEX2)                         APKCLRSK
162200         TO WS-CAND-SCORE (WS-CAND-INDEX).                       APKCLRSK
162300     MOVE WS-CAND-SUGGESTION (WS-CAND-INDEX2)                    APKCLRSK
162400         TO WS-CAND-SUGGESTION (WS-CAND-INDEX).                  APKCLRSK
162500     MOVE WS-CAND-ORIG-SEQ (WS-CAND-INDEX2)                      APKCLRSK
162600         TO WS-CAND-ORIG-SEQ (WS-CAND-INDEX).                    APKCLRSK
162700     MOVE WS-SORT-HOLD-TEXT TO WS-CAND-TEXT (WS-CAND-INDEX2).    APKCLRSK
162800     MOVE WS-SORT-HOLD-CATEGORY                                  APKCLRSK
162900         TO WS-CAND-CATEGORY (WS-CAND-INDEX2).                   APKCLRSK
163000     MOVE WS-SORT-HOLD-SCORE TO WS-CAND-SCORE (WS-CAND-INDEX2).  APKCLRSK
163100     MOVE WS-SORT-HOLD-SUGGEST                                   APKCLRSK
163200         TO WS-CAND-SUGGESTION (WS-CAND-INDEX2).                 APKCLRSK
163300     MOVE WS-SORT-HOLD-SEQ TO WS-CAND-ORIG-SEQ (WS-CAND-INDEX2). APKCLRSK
163400 7030-EXIT.                                                      APKCLRSK
163500     EXIT.                                                       APKCLRSK
163600
163700* 7500-NUMBER-AND-WRITE -- assigns the output sequence number offAPKCLRSK
163800* the sorted position and writes the kept clauses.               APKCLRSK
163900 7500-NUMBER-AND-WRITE.                                          APKCLRSK
164000     PERFORM 7510-WRITE-ONE-CLAUSE                               APKCLRSK
164100         THRU 7510-EXIT                                          APKCLRSK
164200         VARYING WS-CAND-INDEX FROM 1 BY 1                       APKCLRSK
164300         UNTIL WS-CAND-INDEX > WS-SORT-KEEP-CNT.                 APKCLRSK
164400 7500-EXIT.                                                      APKCLRSK
164500     EXIT.                                                       APKCLRSK
164600
164700 7510-WRITE-ONE-CLAUSE.                                          APKCLRSK
164800* WS-CAND-TEXT is carried full width; the MOVE below is the only !@12A
164900* place a clause is cut to the 500-byte CLAUSE-TEXT width, per   !@12A
165000* DRC3569.                                                       !@12A
165100     MOVE WS-WORK-DOC-ID TO CLAUSE-DOC-ID.                       APKCLRSK
165200     SET CLAUSE-SEQ-NO TO WS-CAND-INDEX.                         APKCLRSK
165300     MOVE WS-CAND-TEXT (WS-CAND-INDEX) TO CLAUSE-TEXT.           APKCLRSK
165400     MOVE WS-CAND-CATEGORY (WS-CAND-INDEX) TO CLAUSE-CATEGORY.   APKCLRSK
165500     MOVE WS-CAND-SCORE (WS-CAND-INDEX) TO CLAUSE-RISK-SCORE.    APKCLRSK
165600     MOVE WS-CAND-SUGGESTION (WS-CAND-INDEX)                     APKCLRSK
165700         TO CLAUSE-SUGGESTION.                                   APKCLRSK
165800     WRITE CLAUSE-OUT-RECORD.                                    APKCLRSK
165900     ADD 1 TO WS-CLAUSES-KEPT-TOTAL.                             APKCLRSK
166000     IF WS-CAND-SCORE (WS-CAND-INDEX)                            APKCLRSK
166100             NOT LESS THAN WS-HIGH-RISK-THRESHLD                 APKCLRSK
166200         ADD 1 TO WS-HIGH-RISK-CNTR                              APKCLRSK
166300         ADD 1 TO WS-DOC-HIGH-RISK-CNTR                          !@05A
166400     END-IF.                                                     APKCLRSK
166500 7510-EXIT.                                                      APKCLRSK
166600     EXIT.                                                       APKCLRSK
166700
166800* 8000-WRITE-SUMMARY -- one summary record per document processed.APKCLRSK
166900 8000-WRITE-SUMMARY.                                             APKCLRSK
167000     MOVE WS-WORK-DOC-ID TO SUMM-DOC-ID.                         APKCLRSK
167100     MOVE WS-WORK-FILENAME TO SUMM-FILENAME.                     APKCLRSK
167200     MOVE WS-SORT-KEEP-CNT TO SUMM-CLAUSES-FOUND.                APKCLRSK
167300     MOVE WS-DOC-HIGH-RISK-CNTR TO SUMM-HIGH-RISK-COUNT.         !@05A
167400     MOVE WS-WORK-CONTENT-LEN TO SUMM-CONTENT-LENGTH.            APKCLRSK
167500     WRITE SUMMARY-OUT-RECORD.                                   APKCLRSK
167600 8000-EXIT.                                                      APKCLRSK
167700     EXIT.                                                       APKCLRSK
167800
167900 TITLE 'END OF JOB CONTROL TOTALS'.                              APKCLRSK
168000* 9000-TERMINATE -- close the data sets and publish the run      APKCLRSK
168100* totals, the same way every program in this suite signs off.    APKCLRSK
168200 9000-TERMINATE.                                                 APKCLRSK
168300     CLOSE DOCUMENT-IN.                                          APKCLRSK
168400     CLOSE CLAUSE-OUT.                                           APKCLRSK
168500     CLOSE SUMMARY-OUT.                                          APKCLRSK
168600     DISPLAY PGMNAME ' DOCUMENTS READ    = ' WS-DOCS-READ.       APKCLRSK
168700     DISPLAY PGMNAME ' CLAUSES FOUND     = '                     APKCLRSK
168800         WS-CLAUSES-FOUND-TOTAL.                                 APKCLRSK
168900     DISPLAY PGMNAME ' CLAUSES KEPT      = '                     APKCLRSK
169000         WS-CLAUSES-KEPT-TOTAL.                                  APKCLRSK
169100     DISPLAY PGMNAME ' HIGH RISK CLAUSES = ' WS-HIGH-RISK-CNTR.  APKCLRSK
169200 9000-EXIT.                                                      APKCLRSK
169300     EXIT.                                                       APKCLRSK
